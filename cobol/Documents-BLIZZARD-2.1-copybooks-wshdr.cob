000100* *******************************************                     WSHD0010
000200*                                           *                     WSHD0020
000300*   Record Definition For Filing Header     *                     WSHD0030
000400*            Input File                     *                     WSHD0040
000500*      One record per filing, no key         *                    WSHD0050
000600* *******************************************                     WSHD0060
000700*   File size 200 bytes.                                          WSHD0070
000800*                                                                 WSHD0080
000900*  11/02/26 jrm - Created.                                        WSHD0090
001000*  14/02/26 kao - Hdr-Object-Id widened 32 to 40 for long names.  WSHD0100
001100*                                                                 WSHD0110
001200 01  BZ-Filing-Header-Record.                                     WSHD0120
001300     03  Hdr-Ein               pic x(9).                          WSHD0130
001400*                                 Employer ID Number, digits.     WSHD0140
001500     03  Hdr-Tax-Period        pic x(10).                         WSHD0150
001600*                                 Tax period end, ccyy-mm-dd.     WSHD0160
001700     03  Hdr-Form-Type         pic x(6).                          WSHD0170
001800*                                 990, 990EZ, 990PF, etc.         WSHD0180
001900     03  Hdr-Form-Version      pic x(10).                         WSHD0190
002000*                                 eg 2020v4.1.  May be blank.     WSHD0200
002100     03  Hdr-Submission        pic x(19).                         WSHD0210
002200*                                 ccyy-mm-ddThh:mm:ss. May blank. WSHD0220
002300     03  Hdr-Object-Id         pic x(40).                         WSHD0230
002400*                                 Source file / object id.        WSHD0240
002500     03  filler                pic x(106).                        WSHD0250
