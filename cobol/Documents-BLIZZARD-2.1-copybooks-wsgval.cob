000100* *******************************************                     WSGV0010
000200*                                           *                     WSGV0020
000300*   Record Definition For Group Value        *                    WSGV0030
000400*            Output File                    *                     WSGV0040
000500*      Sequential, appended in (group,        *                   WSGV0050
000600*      instance, field) order.  Always        *                   WSGV0060
000700*      inserted fresh.                        *                   WSGV0070
000800* *******************************************                     WSGV0080
000900*   File size 120 bytes.                                          WSGV0090
001000*                                                                 WSGV0100
001100*  11/02/26 jrm - Created.                                        WSGV0110
001200*                                                                 WSGV0120
001300 01  BZ-Group-Value-Record.                                       WSGV0130
001400     03  Gv-Group-Id           pic 9(6).                          WSGV0140
001500     03  Gv-Instance           pic 9(4).                          WSGV0150
001600     03  Gv-Field-Id           pic 9(6).                          WSGV0160
001700     03  Gv-Type-Flag          pic x.                             WSGV0170
001800     03  Gv-Text-Value         pic x(60).                         WSGV0180
001900     03  Gv-Numeric-Value      pic s9(13)v99.                     WSGV0190
002000     03  Gv-Boolean-Value      pic x.                             WSGV0200
002100     03  Gv-Date-Value         pic x(10).                         WSGV0210
002200     03  filler                pic x(17).                         WSGV0220
