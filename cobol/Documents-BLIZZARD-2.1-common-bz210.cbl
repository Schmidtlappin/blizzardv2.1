000100 IDENTIFICATION           DIVISION.                               BZ210010
000200* ========================================                        BZ210020
000300*                                                                 BZ210030
000400* ****************************************************************BZ210040
000500*                                                                *BZ210050
000600*          Filing Value Type Conversion Routine                  *BZ210060
000700*          Puts a raw extracted value into exactly one            BZ210070
000800*          of the four typed slots carried on a value record.     BZ210080
000900*                                                                 BZ210090
001000* ****************************************************************BZ210100
001100*                                                                 BZ210110
001200 PROGRAM-ID.               BZ210.                                 BZ210120
001300* **                                                              BZ210130
001400*     AUTHOR.               R. J. HATHAWAY.                       BZ210140
001500*     INSTALLATION.         FORM DATA SYSTEMS, INC.               BZ210150
001600*     DATE-WRITTEN.         11/04/86.                             BZ210160
001700*     DATE-COMPILED.                                              BZ210170
001800*     SECURITY.             COMPANY CONFIDENTIAL - INTERNAL USE   BZ210180
001900*                           ONLY.  NOT FOR DISTRIBUTION OUTSIDE   BZ210190
002000*                           FORM DATA SYSTEMS, INC.               BZ210200
002100* **                                                              BZ210210
002200*     REMARKS.              Converts one raw text value coming    BZ210220
002300*                           off the extract file into the typed   BZ210230
002400*                           slot called for by the concordance's  BZ210240
002500*                           data type for that field.  Called     BZ210250
002600*                           once per scalar value and once per    BZ210260
002700*                           repeating group value.                BZ210270
002800* **                                                              BZ210280
002900*     CALLED BY.            BZ100.                                BZ210290
003000* **                                                              BZ210300
003100*  CHANGES:                                                       BZ210310
003200*  11/04/86 rjh -       Created for key/verify batch runs off     BZ210320
003300*                       punched 990 return abstracts.             BZ210330
003400*  02/09/87 rjh -    01 Added parenthesis stripping for negative  BZ210340
003500*                       amount fields keyed from the paper form.  BZ210350
003600*  14/01/91 rjh -    02 Corrected rounding on the half cent.      BZ210360
003700*  23/11/93 twb -    03 Y = Yes token recognised for checkbox     BZ210370
003800*                       fields, prior version took X only.        BZ210380
003900*  30/09/98 twb -  Y2K.03 Date-Value slot confirmed 4 digit year  BZ210390
004000*                       ccyy-mm-dd, no 2 digit year windowing     BZ210400
004100*                       needed as we pass the text through as-is. BZ210410
004200*  08/03/04 dlp -    04 Reworked for the e-file extract feed -    BZ210420
004300*                       concordance driven, replaces the old      BZ210430
004400*                       hard coded field-by-field table.          BZ210440
004500*  19/07/08 dlp -    05 Boolean fallback to text tightened up -   BZ210450
004600*                       unrecognised tokens no longer forced to   BZ210460
004700*                       'N', they fall back to text per new SY    BZ210470
004800*                       instruction (was too lossy for auditors). BZ210480
004900*  12/02/26 jrm -    06 Ticket FD-4471.  Rebuilt Working-Storage  BZ210490
005000*                       to the current Blizzard 2.1 conversion    BZ210500
005100*                       area layout (wsconv.cob), no logic chg.   BZ210510
005200* **                                                              BZ210520
005300 ENVIRONMENT               DIVISION.                              BZ210530
005400* ========================================                        BZ210540
005500 CONFIGURATION             SECTION.                               BZ210550
005600 SPECIAL-NAMES.                                                   BZ210560
005700     C01 IS TOP-OF-FORM.                                          BZ210570
005800 DATA                      DIVISION.                              BZ210580
005900* ========================================                        BZ210590
006000 WORKING-STORAGE          SECTION.                                BZ210600
006100* ----------------------------------------                        BZ210610
006200 01  WS-Prog-Name          pic x(17) value "BZ210 (1.06)".        BZ210620
006300*                                                                 BZ210630
006400*  ---------------  Boolean / text token test  ------------------ BZ210640
006500 01  WS-Upper-Value        pic x(60).                             BZ210650
006510 01  WS-Upper-Chars  redefines  WS-Upper-Value.                   BZ210655
006515     03  WS-Upper-Char     pic x  occurs 59.                      BZ210656
006520     03  FILLER            pic x.                                 BZ210658
006600*                                                                 BZ210660
006700*  ---------------  Numeric clean / parse working area ---------- BZ210670
006800 01  WS-Clean-Value        pic x(60)      value spaces.           BZ210680
006810 01  WS-Clean-Chars  redefines  WS-Clean-Value.                   BZ210685
006815     03  WS-Clean-Char     pic x  occurs 59.                      BZ210686
006820     03  FILLER            pic x.                                 BZ210688
006900 01  WS-Int-Part           pic x(60)      value spaces.           BZ210690
006910 01  WS-Int-Chars    redefines  WS-Int-Part.                      BZ210695
006915     03  WS-Int-Char       pic x  occurs 59.                      BZ210696
006920     03  FILLER            pic x.                                 BZ210698
007000 01  WS-Frac-Part          pic x(60)      value spaces.           BZ210700
007100 77  WS-Clean-Len          pic 9(4)       comp   value zero.      BZ210710
007200 77  WS-Int-Len            pic 9(4)       comp   value zero.      BZ210720
007300 77  WS-Frac-Len           pic 9(4)       comp   value zero.      BZ210730
007400 77  WS-Sub                pic 9(4)       comp   value zero.      BZ210740
007500 77  WS-Dot-Pos            pic 9(4)       comp   value zero.      BZ210750
007600 77  WS-Char               pic x.                                 BZ210760
007650 77  WS-One-Digit          pic 9.                                 BZ210765
007700 77  WS-Numeric-Valid      pic x          value "Y".              BZ210770
007800     88  Numeric-Is-Valid                 value "Y".              BZ210780
007900     88  Numeric-Not-Valid                value "N".              BZ210790
008000 77  WS-Seen-Dot           pic x          value "N".              BZ210800
008100 77  WS-Seen-Digit         pic x          value "N".              BZ210810
008200 77  WS-Int-Numeric        pic s9(13)     comp   value zero.      BZ210820
008300 77  WS-Frac-Cents         pic s99        comp   value zero.      BZ210830
008400 77  WS-Frac-Round-Digit   pic 9          value zero.             BZ210840
008500 77  WS-Sign-Factor        pic s9         comp   value 1.         BZ210850
008600 LINKAGE                  SECTION.                                BZ210860
008700* ========================================                        BZ210870
008800 COPY "Documents-BLIZZARD-2.1-copybooks-wsconv.cob".              BZ210880
008900 PROCEDURE  DIVISION USING BZ-Conversion-Area.                    BZ210890
009000* ========================================                        BZ210900
009100 B210-MAIN                SECTION.                                BZ210910
009200* **********************************                              BZ210920
009300     MOVE     SPACES        TO  Cv-Text-Value                     BZ210930
009400                                Cv-Date-Value.                    BZ210940
009500     MOVE     SPACE         TO  Cv-Boolean-Value.                 BZ210950
009600     MOVE     ZERO          TO  Cv-Numeric-Value.                 BZ210960
009700*                                                                 BZ210970
009800     IF       Cv-Data-Type = "numeric"                            BZ210980
009900              PERFORM  B210-NUMERIC  THRU  B210-NUMERIC-EXIT      BZ210990
010000     ELSE                                                         BZ211000
010100     IF       Cv-Data-Type = "boolean"                            BZ211010
010200        OR    Cv-Data-Type = "checkbox"                           BZ211020
010300              PERFORM  B210-BOOLEAN  THRU  B210-BOOLEAN-EXIT      BZ211030
010400     ELSE                                                         BZ211040
010500     IF       Cv-Data-Type = "date"                               BZ211050
010600              PERFORM  B210-DATE     THRU  B210-DATE-EXIT         BZ211060
010700     ELSE                                                         BZ211070
010800              PERFORM  B210-TEXT     THRU  B210-TEXT-EXIT.        BZ211080
010900*                                                                 BZ211090
011000 B210-MAIN-EXIT.                                                  BZ211100
011100     EXIT     PROGRAM.                                            BZ211110
011200*                                                                 BZ211120
011300 B210-TEXT                SECTION.                                BZ211130
011400* **********************************                              BZ211140
011500     MOVE     "T"           TO  Cv-Type-Flag.                     BZ211150
011600     MOVE     Cv-Raw-Value  TO  Cv-Text-Value.                    BZ211160
011700 B210-TEXT-EXIT.                                                  BZ211170
011800     EXIT.                                                        BZ211180
011900*                                                                 BZ211190
012000 B210-DATE                SECTION.                                BZ211200
012100* **********************************                              BZ211210
012200*  Date-Value is taken verbatim - no validation performed here,   BZ211220
012300*  as agreed with SY when the e-file feed was brought up.         BZ211230
012400     MOVE     "D"           TO  Cv-Type-Flag.                     BZ211240
012500     MOVE     Cv-Raw-Value (1:10)  TO  Cv-Date-Value.             BZ211250
012600 B210-DATE-EXIT.                                                  BZ211260
012700     EXIT.                                                        BZ211270
012800*                                                                 BZ211280
012900 B210-BOOLEAN             SECTION.                                BZ211290
013000* **********************************                              BZ211300
013100     MOVE     Cv-Raw-Value  TO  WS-Upper-Value.                   BZ211310
013200     INSPECT  WS-Upper-Value                                      BZ211320
013300              CONVERTING "abcdefghijklmnopqrstuvwxyz"             BZ211330
013400                      TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".            BZ211340
013500*                                                                 BZ211350
013600     IF       WS-Upper-Value = "TRUE"  OR = "YES"  OR = "1"       BZ211360
013700        OR    WS-Upper-Value = "T"     OR = "Y"    OR = "X"       BZ211370
013800              MOVE  "B"  TO  Cv-Type-Flag                         BZ211380
013900              MOVE  "Y"  TO  Cv-Boolean-Value                     BZ211390
014000     ELSE                                                         BZ211400
014100     IF       WS-Upper-Value = "FALSE" OR = "NO"   OR = "0"       BZ211410
014200        OR    WS-Upper-Value = "F"     OR = "N"                   BZ211420
014300              MOVE  "B"  TO  Cv-Type-Flag                         BZ211430
014400              MOVE  "N"  TO  Cv-Boolean-Value                     BZ211440
014500     ELSE                                                         BZ211450
014600              PERFORM  B210-TEXT  THRU  B210-TEXT-EXIT.           BZ211460
014700 B210-BOOLEAN-EXIT.                                               BZ211470
014800     EXIT.                                                        BZ211480
014900*                                                                 BZ211490
015000 B210-NUMERIC             SECTION.                                BZ211500
015100* **********************************                              BZ211510
015200*  Strip everything that is not a digit, a decimal point or a     BZ211520
015300*  leading minus, then hand-parse the survivor - no NUMVAL used,  BZ211530
015400*  House rule is no intrinsic FUNCTIONs in Procedure Division.    BZ211540
015500     MOVE     SPACES        TO  WS-Clean-Value                    BZ211550
015600                                WS-Int-Part                       BZ211560
015700                                WS-Frac-Part.                     BZ211570
015800     MOVE     ZERO          TO  WS-Clean-Len WS-Int-Len           BZ211580
015900                                WS-Frac-Len  WS-Dot-Pos           BZ211590
016000                                WS-Int-Numeric WS-Frac-Cents.     BZ211600
016100     MOVE     "Y"           TO  WS-Numeric-Valid.                 BZ211610
016200     MOVE     "N"           TO  WS-Seen-Dot WS-Seen-Digit.        BZ211620
016300     MOVE     1             TO  WS-Sign-Factor.                   BZ211630
016400*                                                                 BZ211640
016500     PERFORM  B210-NUM-SCAN  THRU  B210-NUM-SCAN-EXIT             BZ211650
016600              VARYING  WS-Sub  FROM 1 BY 1                        BZ211660
016700              UNTIL    WS-Sub > Cv-Raw-Value-Len.                 BZ211930
019400*                                                                 BZ211940
019500     IF       WS-Clean-Len = ZERO  OR  WS-Seen-Digit = "N"        BZ211950
019600                 OR  Numeric-Not-Valid                            BZ211960
019700              PERFORM  B210-TEXT  THRU  B210-TEXT-EXIT            BZ211970
019800              GO TO    B210-NUMERIC-EXIT.                         BZ211980
019900*                                                                 BZ211990
020000*  Split the cleaned string on the decimal point, if any.         BZ212000
020100     IF       WS-Dot-Pos = ZERO                                   BZ212010
020200             MOVE     WS-Clean-Value (1:WS-Clean-Len)             BZ212020
020250             TO       WS-Int-Part                                 BZ212025
020300              MOVE   WS-Clean-Len   TO  WS-Int-Len                BZ212030
020400     ELSE                                                         BZ212040
020500              COMPUTE  WS-Int-Len = WS-Dot-Pos - 1                BZ212050
020600              IF     WS-Int-Len > ZERO                            BZ212060
020700                     MOVE WS-Clean-Value (1:WS-Int-Len)           BZ212070
020800                       TO WS-Int-Part                             BZ212080
020900              END-IF                                              BZ212090
021000              COMPUTE  WS-Frac-Len = WS-Clean-Len - WS-Dot-Pos    BZ212100
021100              IF     WS-Frac-Len > ZERO                           BZ212110
021200                     MOVE WS-Clean-Value (WS-Dot-Pos + 1:         BZ212120
021300                                          WS-Frac-Len)            BZ212130
021400                       TO WS-Frac-Part                            BZ212140
021500              END-IF.                                             BZ212150
021600*                                                                 BZ212160
021700     IF       WS-Int-Len > 13                                     BZ212170
021800              PERFORM  B210-TEXT  THRU  B210-TEXT-EXIT            BZ212180
021900              GO TO    B210-NUMERIC-EXIT.                         BZ212190
022000*                                                                 BZ212200
022100*  Digit-weighted build up of the integer part - shop rule is     BZ212210
022200*  no intrinsic FUNCTIONs in Procedure Division, so no NUMVAL.    BZ212220
022300     MOVE     ZERO          TO  WS-Int-Numeric.                   BZ212230
022400     PERFORM  B210-NUM-INTBLD  THRU  B210-NUM-INTBLD-EXIT         BZ212240
022500              VARYING  WS-Sub  FROM 1 BY 1                        BZ212250
022600              UNTIL    WS-Sub > WS-Int-Len.                       BZ212290
023000*                                                                 BZ212300
023100*  Same trick for the fractional part - first two digits are      BZ212310
023200*  cents, a third digit (if present) rounds them half up.         BZ212320
023300     MOVE     ZERO          TO  WS-Frac-Cents.                    BZ212330
023400     IF       WS-Frac-Len > ZERO                                  BZ212340
023500              MOVE  WS-Frac-Part (1:1)  TO  WS-One-Digit          BZ212350
023600              COMPUTE  WS-Frac-Cents = WS-One-Digit * 10          BZ212360
023700     END-IF.                                                      BZ212370
023800     IF       WS-Frac-Len > 1                                     BZ212380
023900              MOVE  WS-Frac-Part (2:1)  TO  WS-One-Digit          BZ212390
024000              COMPUTE  WS-Frac-Cents = WS-Frac-Cents +WS-One-DigitBZ212400
024100     END-IF.                                                      BZ212410
024200     MOVE     ZERO          TO  WS-Frac-Round-Digit.              BZ212420
024300     IF       WS-Frac-Len > 2                                     BZ212430
024400              MOVE  WS-Frac-Part (3:1)  TO  WS-Frac-Round-Digit   BZ212440
024500     END-IF.                                                      BZ212450
024600     IF       WS-Frac-Round-Digit >= 5                            BZ212460
024700              ADD   1  TO  WS-Frac-Cents                          BZ212470
024800              IF    WS-Frac-Cents > 99                            BZ212480
024900                    MOVE  ZERO  TO  WS-Frac-Cents                 BZ212490
025000                    ADD   1  TO  WS-Int-Numeric                   BZ212500
025100              END-IF                                              BZ212510
025200     END-IF.                                                      BZ212520
025300*                                                                 BZ212530
025400     MOVE     "N"           TO  Cv-Type-Flag.                     BZ212540
025500     COMPUTE  Cv-Numeric-Value =                                  BZ212550
025600              WS-Sign-Factor *                                    BZ212560
025700              (WS-Int-Numeric + (WS-Frac-Cents / 100)).           BZ212570
025800 B210-NUMERIC-EXIT.                                               BZ212580
025900     EXIT.                                                        BZ212590
026000*                                                                 BZ212600
026100 B210-NUM-SCAN           SECTION.                                 BZ212610
026200*    **********************************                           BZ212620
026300*    Body of the character scan loop lifted out of B210-NUMERIC   BZ212630
026400*    so the loop runs by out of line PERFORM per shop std.        BZ212640
026500     MOVE     Cv-Raw-Value (WS-Sub:1)  TO  WS-Char.               BZ212650
026600     IF       WS-Char = "0" OR "1" OR "2" OR "3" OR "4"           BZ212660
026700           OR WS-Char = "5" OR "6" OR "7" OR "8" OR "9"           BZ212670
026800              ADD 1 TO WS-Clean-Len                               BZ212680
026900              MOVE  WS-Char  TO  WS-Clean-Value                   BZ212690
027000                                 (WS-Clean-Len:1)                 BZ212700
027100              MOVE  "Y"  TO  WS-Seen-Digit                        BZ212710
027200     ELSE                                                         BZ212720
027300     IF       WS-Char = "."                                       BZ212730
027400              IF     WS-Seen-Dot = "Y"                            BZ212740
027500                     MOVE "N" TO WS-Numeric-Valid                 BZ212750
027600              ELSE                                                BZ212760
027700                     MOVE "Y" TO WS-Seen-Dot                      BZ212770
027800                     ADD  1 TO WS-Clean-Len                       BZ212780
027900                     MOVE WS-Char TO WS-Clean-Value               BZ212790
028000                                    (WS-Clean-Len:1)              BZ212800
028100                     MOVE WS-Clean-Len TO WS-Dot-Pos              BZ212810
028200              END-IF                                              BZ212820
028300     ELSE                                                         BZ212830
028400     IF       WS-Char = "-"                                       BZ212840
028500              IF     WS-Clean-Len NOT = ZERO                      BZ212850
028600                     MOVE "N" TO WS-Numeric-Valid                 BZ212860
028700              ELSE                                                BZ212870
028800                     MOVE -1 TO WS-Sign-Factor                    BZ212880
028900              END-IF                                              BZ212890
029000     END-IF END-IF.                                               BZ212900
029100 B210-NUM-SCAN-EXIT.                                              BZ212910
029200     EXIT.                                                        BZ212920
029300*                                                                 BZ212930
029400 B210-NUM-INTBLD          SECTION.                                BZ212940
029500*    **********************************                           BZ212950
029600*    Body of the digit weighted integer build loop, out of line   BZ212960
029700*    for the same reason as B210-NUM-SCAN above.                  BZ212970
029800     MOVE     WS-Int-Part (WS-Sub:1)  TO  WS-One-Digit.           BZ212980
029900     COMPUTE  WS-Int-Numeric =                                    BZ212990
030000              (WS-Int-Numeric * 10) + WS-One-Digit.               BZ213000
030100 B210-NUM-INTBLD-EXIT.                                            BZ213010
030200     EXIT.                                                        BZ213020
