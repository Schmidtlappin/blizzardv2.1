000100* *******************************************                     WSWK0010
000200*                                           *                     WSWK0020
000300*   Record Definition For Detail Work File   *                    WSWK0030
000400*     Scratch file behind the processing      *                   WSWK0040
000500*     detail section of the run report.       *                   WSWK0050
000600*     One record written per filing seen,      *                  WSWK0060
000700*     read back after the run totals are        *                 WSWK0070
000800*     known so Section 3 of the report can       *                WSWK0080
000900*     be produced without holding every         *                 WSWK0090
001000*     filing's detail in storage at once.       *                 WSWK0100
001100* *******************************************                     WSWK0110
001200*   File size 172 bytes.  Deleted at end of run.                  WSWK0120
001300*                                                                 WSWK0130
001400*  12/02/26 jrm - Created.                                        WSWK0140
001500*                                                                 WSWK0150
001600 01  BZ-Detail-Work-Record.                                       WSWK0160
001700     03  Wk-Object-Id          pic x(40).                         WSWK0170
001800     03  Wk-Status             pic x(8).                          WSWK0180
001900*                                 'SUCCESS ' or 'FAILED  '.       WSWK0190
002000     03  Wk-Org-Name           pic x(40).                         WSWK0200
002100     03  Wk-Ein                pic x(9).                          WSWK0210
002200     03  Wk-Form-Type          pic x(6).                          WSWK0220
002300     03  Wk-Field-Count        pic 9(4).                          WSWK0230
002400     03  Wk-Error-Msg          pic x(60).                         WSWK0240
002500     03  filler                pic x(5).                          WSWK0250
