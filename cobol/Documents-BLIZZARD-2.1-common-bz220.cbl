000100 IDENTIFICATION           DIVISION.                               BZ220010
000200*                                                                 BZ220020
000300* ****************************************************************BZ220040
000400*                                                                *BZ220050
000500*          Data Type Guesser                                    * BZ220060
000700*          Called for group fields with no concordance          * BZ220070
000800*          entry - guesses text/numeric/boolean/date from         BZ220080
000900*          the field name first, the value shape second.          BZ220090
001000*                                                                *BZ220091
001100* ****************************************************************BZ220100
001200*                                                                 BZ220110
001300 PROGRAM-ID.               BZ220.                                 BZ220120
001400*  *                                                              BZ220130
001500*     AUTHOR.               R. J. HATHAWAY.                       BZ220140
001600*     INSTALLATION.         FORM DATA SYSTEMS, INC.               BZ220150
001700*     DATE-WRITTEN.         19/07/88.                             BZ220160
001800*     DATE-COMPILED.                                              BZ220170
001900*     SECURITY.             COMPANY CONFIDENTIAL - INTERNAL USE   BZ220180
002000*                           ONLY.  NOT FOR DISTRIBUTION OUTSIDE   BZ220190
002100*                           FORM DATA SYSTEMS, INC.               BZ220200
002200*  *                                                              BZ220210
002300*     REMARKS.              Group fields turn up on the extract   BZ220220
002400*                           feed with no matching concordance     BZ220230
002500*                           entry more often than not - the       BZ220240
002600*                           filer's own schema is ahead of our    BZ220250
002700*                           dictionary.  This routine takes a     BZ220260
002800*                           guess at the data type so the value   BZ220270
002900*                           can still be converted and stored     BZ220280
003000*                           rather than dropped on the floor.     BZ220290
003100*  *                                                              BZ220300
003200*     CALLED BY.            BZ100.                                BZ220310
003300*  *                                                              BZ220320
003400* CHANGES:                                                        BZ220330
003500* 19/07/88 rjh -       Created - first cut only looked at the     BZ220340
003600*                      trailing 3 characters of the field name,   BZ220350
003700*                      IND/AMT/DTE.                               BZ220360
003800* 04/03/90 rjh -    01 Widened the suffix test to a CONTAINS      BZ220370
003900*                      style scan, some filers embed the tag      BZ220380
004000*                      mid word e.g. GrossAmtDesc.                BZ220390
004100* 11/09/94 twb -    02 Added value shape fallback for fields      BZ220400
004200*                      that name-test fails on entirely.          BZ220410
004300* 30/09/98 twb -  Y2K.02 Reviewed date shape regex, both the      BZ220420
004400*                      2 slash and 4 dash forms carry a 4 digit   BZ220430
004500*                      year, no windowing exposure found.         BZ220440
004600* 08/03/04 dlp -    03 Reworked for the e-file extract feed -     BZ220450
004700*                      operates on DTL-FIELD-NAME/DTL-RAW-VALUE   BZ220460
004800*                      via the wsguess.cob linkage area.          BZ220470
004900* 12/02/26 jrm -    04 Ticket FD-4471.  Rebuilt for the current   BZ220480
005000*                      Blizzard 2.1 guess-area layout, no logic   BZ220490
005100*                      change from the 2004 rework.               BZ220500
005200*  *                                                              BZ220510
005300 ENVIRONMENT               DIVISION.                              BZ220520
005400*                                                                 BZ220530
005500 CONFIGURATION             SECTION.                               BZ220540
005600 SPECIAL-NAMES.                                                   BZ220550
005700     C01 IS TOP-OF-FORM.                                          BZ220560
005800 DATA                      DIVISION.                              BZ220570
005900*                                                                 BZ220580
006000 WORKING-STORAGE          SECTION.                                BZ220590
006100*                                                                 BZ220600
006200 01  WS-Prog-Name          pic x(17) value "BZ220 (1.04)".        BZ220610
006300*                                                                 BZ220620
006400* ---------------  Name test working area  ---------------------  BZ220630
006500 01  WS-Upper-Name         pic x(40).                             BZ220640
006510 01  WS-Name-Chars   redefines  WS-Upper-Name.                    BZ220645
006515     03  WS-Name-Char      pic x  occurs 39.                      BZ220648
006520     03  FILLER            pic x.                                 BZ220650
006600 77  WS-Name-Len           pic 9(4)  comp  value zero.            BZ220660
006700 77  WS-Sub                pic 9(4)  comp  value zero.            BZ220670
006800 77  WS-Name-Found         pic x     value "N".                   BZ220680
006900     88  Name-Test-Hit                value "Y".                  BZ220690
006950 01  WS-Search-Tag         pic x(6)  value spaces.                BZ220695
006960 01  WS-Search-Tag-Chars  redefines  WS-Search-Tag.               BZ220697
006970     03  WS-Search-Tag-Char  pic x  occurs 5.                     BZ220698
006980     03  FILLER               pic x.                              BZ220699
007000*                                                                 BZ220700
007100* ---------------  Value shape working area  -------------------- BZ220710
007200 01  WS-Upper-Value        pic x(60).                             BZ220720
007300 01  WS-Clean-Value        pic x(60)      value spaces.           BZ220730
007310 01  WS-Val-Chars    redefines  WS-Clean-Value.                   BZ220735
007320     03  WS-Val-Char       pic x  occurs 60.                      BZ220740
007400 77  WS-Value-Len          pic 9(4)  comp  value zero.            BZ220750
007500 77  WS-Clean-Len          pic 9(4)  comp  value zero.            BZ220760
007600 77  WS-Char               pic x.                                 BZ220770
007700 77  WS-Seen-Digit         pic x     value "N".                   BZ220780
007800 77  WS-Numeric-Shape      pic x     value "Y".                   BZ220790
007900     88  Shape-Is-Numeric              value "Y".                 BZ220800
008000 77  WS-Date-Shape         pic x     value "N".                   BZ220810
008100     88  Shape-Is-Date                  value "Y".                BZ220820
008200 LINKAGE                  SECTION.                                BZ220830
008300*                                                                 BZ220840
008400 COPY "Documents-BLIZZARD-2.1-copybooks-wsguess.cob".             BZ220850
008500 PROCEDURE  DIVISION USING BZ-Type-Guess-Area.                    BZ220860
008600*                                                                 BZ220870
008700 B220-MAIN                SECTION.                                BZ220880
008800*  *                                                              BZ220890
008900     MOVE     SPACES        TO  Gs-Guessed-Type.                  BZ220900
009000     MOVE     Gs-Field-Name TO  WS-Upper-Name.                    BZ220910
009100     INSPECT  WS-Upper-Name                                       BZ220920
009200              CONVERTING "abcdefghijklmnopqrstuvwxyz"             BZ220930
009300                      TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".            BZ220940
009400*                                                                 BZ220950
009500* 04/03/90 rjh - name test is CONTAINS not just suffix, per the   BZ220960
009600* change log above, so a straight embedded-string search is run   BZ220970
009700* for each of the three suffix families in turn.                  BZ220980
009800     PERFORM  B220-NAME-BOOL   THRU  B220-NAME-BOOL-EXIT.         BZ220990
009900     IF       Name-Test-Hit                                       BZ221000
010000              MOVE  "boolean"   TO  Gs-Guessed-Type               BZ221010
010100              GO TO B220-MAIN-EXIT.                               BZ221020
010200*                                                                 BZ221030
010300     PERFORM  B220-NAME-NUM    THRU  B220-NAME-NUM-EXIT.          BZ221040
010400     IF       Name-Test-Hit                                       BZ221050
010500              MOVE  "numeric"   TO  Gs-Guessed-Type               BZ221060
010600              GO TO B220-MAIN-EXIT.                               BZ221070
010700*                                                                 BZ221080
010800     PERFORM  B220-NAME-DATE   THRU  B220-NAME-DATE-EXIT.         BZ221090
010900     IF       Name-Test-Hit                                       BZ221100
011000              MOVE  "date"      TO  Gs-Guessed-Type               BZ221110
011100              GO TO B220-MAIN-EXIT.                               BZ221120
011200*                                                                 BZ221130
011300* Name test failed on all three families - fall through to the    BZ221140
011400* value shape test added in the 1994 rework.                      BZ221150
011500     PERFORM  B220-SHAPE       THRU  B220-SHAPE-EXIT.             BZ221160
011600*                                                                 BZ221170
011700 B220-MAIN-EXIT.                                                  BZ221180
011800     EXIT     PROGRAM.                                            BZ221190
011900*                                                                 BZ221200
012000 B220-NAME-BOOL           SECTION.                                BZ221210
012100*  *                                                              BZ221220
012200     MOVE     "IND"          TO  WS-Search-Tag (1:3).             BZ221230
012210     MOVE     3              TO  WS-Value-Len.                    BZ221235
012300     PERFORM  B220-SCAN-NAME  THRU  B220-SCAN-NAME-EXIT.          BZ221240
012400     IF       Name-Test-Hit                                       BZ221250
012500              GO TO B220-NAME-BOOL-EXIT.                          BZ221260
012600     MOVE     "FLAG"         TO  WS-Search-Tag (1:4).             BZ221270
012700     MOVE     4              TO  WS-Value-Len.                    BZ221280
012800     PERFORM  B220-SCAN-NAME  THRU  B220-SCAN-NAME-EXIT.          BZ221290
012900     IF       Name-Test-Hit                                       BZ221300
013000              GO TO B220-NAME-BOOL-EXIT.                          BZ221310
013100     MOVE     "BOOL"         TO  WS-Search-Tag (1:4).             BZ221320
013200     MOVE     4              TO  WS-Value-Len.                    BZ221330
013300     PERFORM  B220-SCAN-NAME  THRU  B220-SCAN-NAME-EXIT.          BZ221340
013400 B220-NAME-BOOL-EXIT.                                             BZ221350
013500     EXIT.                                                        BZ221360
013600*                                                                 BZ221370
013700 B220-NAME-NUM            SECTION.                                BZ221380
013800*  *                                                              BZ221390
013900     MOVE     "AMT"          TO  WS-Search-Tag (1:3).             BZ221400
014000     MOVE     3              TO  WS-Value-Len.                    BZ221410
014100     PERFORM  B220-SCAN-NAME  THRU  B220-SCAN-NAME-EXIT.          BZ221420
014200     IF       Name-Test-Hit                                       BZ221430
014300              GO TO B220-NAME-NUM-EXIT.                           BZ221440
014400     MOVE     "AMOUNT"       TO  WS-Search-Tag (1:6).             BZ221450
014500     MOVE     6              TO  WS-Value-Len.                    BZ221460
014600     PERFORM  B220-SCAN-NAME  THRU  B220-SCAN-NAME-EXIT.          BZ221470
014700     IF       Name-Test-Hit                                       BZ221480
014800              GO TO B220-NAME-NUM-EXIT.                           BZ221490
014900     MOVE     "TOTAL"        TO  WS-Search-Tag (1:5).             BZ221500
015000     MOVE     5              TO  WS-Value-Len.                    BZ221510
015100     PERFORM  B220-SCAN-NAME  THRU  B220-SCAN-NAME-EXIT.          BZ221520
015200     IF       Name-Test-Hit                                       BZ221530
015300              GO TO B220-NAME-NUM-EXIT.                           BZ221540
015400     MOVE     "NUM"          TO  WS-Search-Tag (1:3).             BZ221550
015500     MOVE     3              TO  WS-Value-Len.                    BZ221560
015600     PERFORM  B220-SCAN-NAME  THRU  B220-SCAN-NAME-EXIT.          BZ221570
015700     IF       Name-Test-Hit                                       BZ221580
015800              GO TO B220-NAME-NUM-EXIT.                           BZ221590
015900     MOVE     "COUNT"        TO  WS-Search-Tag (1:5).             BZ221600
016000     MOVE     5              TO  WS-Value-Len.                    BZ221610
016100     PERFORM  B220-SCAN-NAME  THRU  B220-SCAN-NAME-EXIT.          BZ221620
016200 B220-NAME-NUM-EXIT.                                              BZ221630
016300     EXIT.                                                        BZ221640
016400*                                                                 BZ221650
016500 B220-NAME-DATE           SECTION.                                BZ221660
016600*  *                                                              BZ221670
016700     MOVE     "DATE"         TO  WS-Search-Tag (1:4).             BZ221680
016800     MOVE     4              TO  WS-Value-Len.                    BZ221690
016900     PERFORM  B220-SCAN-NAME  THRU  B220-SCAN-NAME-EXIT.          BZ221700
017000     IF       Name-Test-Hit                                       BZ221710
017100              GO TO B220-NAME-DATE-EXIT.                          BZ221720
017200     MOVE     "DT"           TO  WS-Search-Tag (1:2).             BZ221730
017300     MOVE     2              TO  WS-Value-Len.                    BZ221740
017400     PERFORM  B220-SCAN-NAME  THRU  B220-SCAN-NAME-EXIT.          BZ221750
017500     IF       Name-Test-Hit                                       BZ221760
017600              GO TO B220-NAME-DATE-EXIT.                          BZ221770
017700     MOVE     "YEAR"         TO  WS-Search-Tag (1:4).             BZ221780
017800     MOVE     4              TO  WS-Value-Len.                    BZ221790
017900     PERFORM  B220-SCAN-NAME  THRU  B220-SCAN-NAME-EXIT.          BZ221800
018000 B220-NAME-DATE-EXIT.                                             BZ221810
018100     EXIT.                                                        BZ221820
018200*                                                                 BZ221830
018300 B220-SCAN-NAME           SECTION.                                BZ221840
018400*  *                                                              BZ221850
018500* Slides the tag held in WS-Upper-Value(1:WS-Value-Len) across    BZ221860
018600* WS-Upper-Name looking for an embedded match - a hand rolled     BZ221870
018700* CONTAINS test, no intrinsic FUNCTION used.                      BZ221880
018800     MOVE     "N"            TO  WS-Name-Found.                   BZ221890
018900     MOVE     ZERO           TO  WS-Name-Len.                     BZ221900
019000     INSPECT  Gs-Field-Name  TALLYING WS-Name-Len                 BZ221910
019100              FOR CHARACTERS BEFORE INITIAL SPACES.               BZ221920
019200     IF       WS-Name-Len = ZERO                                  BZ221930
019300              MOVE  40  TO  WS-Name-Len.                          BZ221940
019400     IF       WS-Name-Len < WS-Value-Len                          BZ221950
019500              GO TO B220-SCAN-NAME-EXIT.                          BZ221960
019600     COMPUTE  WS-Sub = WS-Name-Len - WS-Value-Len + 1.            BZ221970
019700     PERFORM  B220-SCAN-NAME-STEP  THRU B220-SCAN-NAME-STEP-EXIT  BZ221980
019800              VARYING WS-Sub FROM 1 BY 1                          BZ221990
019900              UNTIL WS-Sub > (WS-Name-Len - WS-Value-Len + 1)     BZ222000
020000              OR    Name-Test-Hit.                                BZ222010
020100 B220-SCAN-NAME-EXIT.                                             BZ222020
020200     EXIT.                                                        BZ222030
020300*                                                                 BZ222040
020400 B220-SCAN-NAME-STEP      SECTION.                                BZ222050
020500*  *                                                              BZ222060
020600     IF       WS-Upper-Name (WS-Sub:WS-Value-Len) =               BZ222070
020700              WS-Search-Tag (1:WS-Value-Len)                      BZ222080
020800              MOVE  "Y"  TO  WS-Name-Found.                       BZ222090
020900 B220-SCAN-NAME-STEP-EXIT.                                        BZ222100
021000     EXIT.                                                        BZ222110
021100*                                                                 BZ222120
021200 B220-SHAPE                SECTION.                               BZ222130
021300*  *                                                              BZ222140
021400* 11/09/94 twb - value shape fallback.  Strip the punctuation a   BZ222150
021500* filer commonly hangs off a dollar figure, then see what is      BZ222160
021600* left - digits only is numeric, a recognised token is boolean,   BZ222170
021700* a date shaped string is date, anything else is text.            BZ222180
021800     MOVE     SPACES         TO  WS-Clean-Value.                  BZ222190
021900     MOVE     ZERO           TO  WS-Clean-Len.                    BZ222200
022000     MOVE     "N"            TO  WS-Seen-Digit.                   BZ222210
022100     MOVE     "Y"            TO  WS-Numeric-Shape.                BZ222220
022200     MOVE     Gs-Raw-Value   TO  WS-Upper-Value.                  BZ222230
022300     INSPECT  WS-Upper-Value TALLYING WS-Value-Len                BZ222240
022400              FOR CHARACTERS BEFORE INITIAL SPACES.               BZ222250
022500     IF       WS-Value-Len = ZERO                                 BZ222260
022600              MOVE  60  TO  WS-Value-Len.                         BZ222270
022700     PERFORM  B220-SHAPE-STRIP  THRU  B220-SHAPE-STRIP-EXIT       BZ222280
022800              VARYING WS-Sub FROM 1 BY 1                          BZ222290
022900              UNTIL WS-Sub > WS-Value-Len.                        BZ222300
023000*                                                                 BZ222310
023100     IF       WS-Clean-Len > ZERO  AND  WS-Seen-Digit = "Y"       BZ222320
023200              AND  Shape-Is-Numeric                               BZ222330
023300              MOVE  "numeric"  TO  Gs-Guessed-Type                BZ222340
023400              GO TO B220-SHAPE-EXIT.                              BZ222350
023500*                                                                 BZ222360
023600     INSPECT  WS-Upper-Value                                      BZ222370
023700              CONVERTING "abcdefghijklmnopqrstuvwxyz"             BZ222380
023800                      TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".            BZ222390
023900     IF       WS-Upper-Value (1:WS-Value-Len) = "TRUE"            BZ222400
024000        OR    WS-Upper-Value (1:WS-Value-Len) = "FALSE"           BZ222410
024100        OR    WS-Upper-Value (1:WS-Value-Len) = "YES"             BZ222420
024200        OR    WS-Upper-Value (1:WS-Value-Len) = "NO"              BZ222430
024300        OR    WS-Upper-Value (1:WS-Value-Len) = "1"               BZ222440
024400        OR    WS-Upper-Value (1:WS-Value-Len) = "0"               BZ222450
024500        OR    WS-Upper-Value (1:WS-Value-Len) = "T"               BZ222460
024600        OR    WS-Upper-Value (1:WS-Value-Len) = "F"               BZ222470
024700        OR    WS-Upper-Value (1:WS-Value-Len) = "Y"               BZ222480
024800        OR    WS-Upper-Value (1:WS-Value-Len) = "N"               BZ222490
024900              MOVE  "boolean"  TO  Gs-Guessed-Type                BZ222500
025000              GO TO B220-SHAPE-EXIT.                              BZ222510
025100*                                                                 BZ222520
025200     PERFORM  B220-SHAPE-DATE  THRU  B220-SHAPE-DATE-EXIT.        BZ222530
025300     IF       Shape-Is-Date                                       BZ222540
025400              MOVE  "date"     TO  Gs-Guessed-Type                BZ222550
025500              GO TO B220-SHAPE-EXIT.                              BZ222560
025600*                                                                 BZ222570
025700     MOVE     "text"          TO  Gs-Guessed-Type.                BZ222580
025800 B220-SHAPE-EXIT.                                                 BZ222590
025900     EXIT.                                                        BZ222600
026000*                                                                 BZ222610
026100 B220-SHAPE-STRIP         SECTION.                                BZ222620
026200*  *                                                              BZ222630
026300     MOVE     WS-Val-Char (WS-Sub)  TO  WS-Char.                  BZ222640
026400     IF       WS-Char = "," OR "$" OR "%" OR "(" OR ")"           BZ222650
026500        OR    WS-Char = SPACE                                     BZ222660
026600              GO TO B220-SHAPE-STRIP-EXIT.                        BZ222670
026700     IF       WS-Char = "0" OR "1" OR "2" OR "3" OR "4"           BZ222680
026800           OR WS-Char = "5" OR "6" OR "7" OR "8" OR "9"           BZ222690
026900              ADD  1  TO  WS-Clean-Len                            BZ222700
027000              MOVE WS-Char TO WS-Clean-Value (WS-Clean-Len:1)     BZ222710
027100              MOVE  "Y"  TO  WS-Seen-Digit                        BZ222720
027200     ELSE                                                         BZ222730
027300     IF       WS-Char = "." OR "-"                                BZ222740
027400              ADD  1  TO  WS-Clean-Len                            BZ222750
027500              MOVE WS-Char TO WS-Clean-Value (WS-Clean-Len:1)     BZ222760
027600     ELSE                                                         BZ222770
027700              MOVE  "N"  TO  WS-Numeric-Shape.                    BZ222780
027800 B220-SHAPE-STRIP-EXIT.                                           BZ222790
027900     EXIT.                                                        BZ222800
028000*                                                                 BZ222810
028100 B220-SHAPE-DATE           SECTION.                               BZ222820
028200*  *                                                              BZ222830
028300* Two shapes recognised - dddd-dd-dd (e.g. 2020-06-30) and        BZ222840
028400* dd/dd/dddd (e.g. 06/30/2020).  Length and separator position    BZ222850
028500* only, no calendar validation, matching BZ210's own date rule.   BZ222860
028600     MOVE     "N"            TO  WS-Date-Shape.                   BZ222870
028700     IF       WS-Value-Len = 10                                   BZ222880
028800              IF  WS-Upper-Value (5:1) = "-"                      BZ222890
028900              AND WS-Upper-Value (8:1) = "-"                      BZ222900
029000                  MOVE  "Y"  TO  WS-Date-Shape                    BZ222910
029100              END-IF                                              BZ222920
029200              IF  WS-Upper-Value (3:1) = "/"                      BZ222930
029300              AND WS-Upper-Value (6:1) = "/"                      BZ222940
029400                  MOVE  "Y"  TO  WS-Date-Shape.                   BZ222950
029500 B220-SHAPE-DATE-EXIT.                                            BZ222960
029600     EXIT.                                                        BZ222970
