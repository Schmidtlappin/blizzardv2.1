000100* *******************************************                     WSCV0010
000200*                                           *                     WSCV0020
000300*   Linkage Area For Value Type Converter    *                    WSCV0030
000400*     Shared between bz100 and bz210.         *                   WSCV0040
000500* *******************************************                     WSCV0060
000600*                                                                 WSCV0070
000700*  12/02/26 jrm - Created.                                        WSCV0080
000800*  20/02/26 jrm - Added Cv-Raw-Value-Len, numeric clean routine   WSCV0090
000900*                 needed the true length not the padded 60.       WSCV0100
001000*                                                                 WSCV0110
001100 01  BZ-Conversion-Area.                                          WSCV0120
001200     03  Cv-Raw-Value          pic x(60).                         WSCV0130
001300*                                 Input - non-blank raw value.    WSCV0140
001350     03  Cv-Raw-Value-Len      binary-char unsigned.              WSCV0145
001360*                                 Input - true length of value    WSCV0146
001370*                                 before trailing space padding.  WSCV0147
001400     03  Cv-Data-Type          pic x(10).                         WSCV0150
001500*                                 Input - text/numeric/           WSCV0160
001600*                                 boolean/checkbox/date.          WSCV0170
001700     03  Cv-Type-Flag          pic x.                             WSCV0180
001800*                                 Output - T/N/B/D.               WSCV0190
001900     03  Cv-Text-Value         pic x(60).                         WSCV0200
002000     03  Cv-Numeric-Value      pic s9(13)v99.                     WSCV0210
002100     03  Cv-Boolean-Value      pic x.                             WSCV0220
002200     03  Cv-Date-Value         pic x(10).                         WSCV0230
002300     03  filler                pic x(4).                          WSCV0240
