000100* *******************************************                     WSCO0010
000200*                                           *                     WSCO0020
000300*   Record Definition For Concordance File  *                     WSCO0030
000400*            (Field Dictionary)             *                     WSCO0040
000500*      Read sequentially, no key             *                    WSCO0050
000600* *******************************************                     WSCO0060
000700*   File size 120 bytes.                                          WSCO0070
000800*                                                                 WSCO0080
000900*  11/02/26 jrm - Created.                                        WSCO0090
001000*  13/02/26 jrm - Con-Relationship widened x to xx per SY spec.   WSCO0100
001100*                                                                 WSCO0110
001200 01  BZ-Concordance-Record.                                       WSCO0120
001300     03  Con-Var-Name          pic x(40).                         WSCO0130
001400*                                 Variable / field name, eg       WSCO0140
001500*                                 TotalRevenueAmt.  Blank = skip. WSCO0150
001600     03  Con-Xpath             pic x(50).                         WSCO0160
001700*                                 Source xpath.  Blank = skip.    WSCO0170
001800     03  Con-Data-Type         pic x(10).                         WSCO0180
001900*                                 text/numeric/boolean/           WSCO0190
002000*                                 checkbox/date.  Blank = text.   WSCO0200
002100     03  Con-Table             pic x(18).                         WSCO0210
002200*                                 Target table. Blank =           WSCO0220
002300*                                 filing_values.                  WSCO0230
002400     03  Con-Relationship      pic xx.                            WSCO0240
002500*                                 'M ' = MANY (repeating group),  WSCO0250
002600*                                 anything else = ONE.            WSCO0260
002700*                                 40+50+10+18+2 = 120, no filler  WSCO0270
002800*                                 needed - record is exact width. WSCO0280
