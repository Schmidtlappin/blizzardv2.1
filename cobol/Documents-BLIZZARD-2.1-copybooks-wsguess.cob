000100* *******************************************                     WSGS0010
000200*                                           *                     WSGS0020
000300*   Linkage Area For Data Type Guesser        *                   WSGS0030
000400*     Shared between bz100 and bz220.         *                   WSGS0040
000500* *******************************************                     WSGS0060
000600*                                                                 WSGS0070
000700*  12/02/26 jrm - Created.                                        WSGS0080
000800*                                                                 WSGS0090
000900 01  BZ-Type-Guess-Area.                                          WSGS0100
001000     03  Gs-Field-Name         pic x(40).                         WSGS0110
001100*                                 Input - unmapped group field    WSGS0120
001200*                                 name, examined by suffix.       WSGS0130
001300     03  Gs-Raw-Value          pic x(60).                         WSGS0140
001400*                                 Input - the field's raw value,  WSGS0150
001500*                                 used only if name test fails.   WSGS0160
001600     03  Gs-Guessed-Type       pic x(10).                         WSGS0170
001700*                                 Output - text/numeric/          WSGS0180
001800*                                 boolean/date.                   WSGS0190
001900     03  filler                pic x(4).                          WSGS0200
