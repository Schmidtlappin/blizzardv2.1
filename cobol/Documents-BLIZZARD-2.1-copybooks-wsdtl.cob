000100* *******************************************                     WSDT0010
000200*                                           *                     WSDT0020
000300*   Record Definition For Field Detail      *                     WSDT0030
000400*            Input File                     *                     WSDT0040
000500*      Many per filing, grouped by Ein       *                    WSDT0050
000600*      then Group-Name then Instance         *                    WSDT0060
000700* *******************************************                     WSDT0070
000800*   File size 150 bytes.                                          WSDT0080
000900*                                                                 WSDT0090
001000*  11/02/26 jrm - Created.                                        WSDT0100
001100*  15/02/26 kao - Confirmed Dtl-Instance zoned 9(4), not comp,    WSDT0110
001150*                 as it travels the extract file unconverted.     WSDT0115
001200*                                                                 WSDT0120
001300 01  BZ-Field-Detail-Record.                                      WSDT0130
001400     03  Dtl-Ein               pic x(9).                          WSDT0140
001500*                                 EIN, joins to header record.    WSDT0150
001600     03  Dtl-Field-Name        pic x(40).                         WSDT0160
001700*                                 eg TotalRevenueAmt.             WSDT0170
001800     03  Dtl-Group-Name        pic x(30).                         WSDT0180
001900*                                 Repeating group element name,   WSDT0190
002000*                                 spaces if a ONE (scalar) field. WSDT0200
002100     03  Dtl-Instance          pic 9(4).                          WSDT0210
002200*                                 Row instance, 0-based.  Zero    WSDT0220
002300*                                 for scalar fields.              WSDT0230
002400     03  Dtl-Raw-Value         pic x(60).                         WSDT0240
002500     03  filler                pic x(7).                          WSDT0250
