000100* *******************************************                     WSGH0010
000200*                                           *                     WSGH0020
000300*   Record Definition For Group Header       *                    WSGH0030
000400*            Output File                    *                     WSGH0040
000500*      Sequential, appended in Group-Id       *                   WSGH0050
000600*      order.  Always inserted fresh.         *                   WSGH0060
000700* *******************************************                     WSGH0070
000800*   File size 80 bytes.                                           WSGH0080
000900*                                                                 WSGH0090
001000*  11/02/26 jrm - Created.                                        WSGH0100
001100*                                                                 WSGH0110
001200 01  BZ-Group-Header-Record.                                      WSGH0120
001300     03  Gh-Group-Id           pic 9(6).                          WSGH0130
001400*                                 Sequential group id, run wide.  WSGH0140
001500     03  Gh-Filing-Id          pic x(26).                         WSGH0150
001600     03  Gh-Table-Name         pic x(30).                         WSGH0160
001700     03  Gh-Row-Count          pic 9(4).                          WSGH0170
001800     03  filler                pic x(14).                         WSGH0180
