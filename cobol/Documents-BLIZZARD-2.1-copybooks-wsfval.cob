000100* *******************************************                     WSFV0010
000200*                                           *                     WSFV0020
000300*   Record Definition For Filing Value      *                     WSFV0030
000400*            Output File                    *                     WSFV0040
000500*      Uses Fv-Key (Filing-Id + Field-Id)     *                   WSFV0050
000600*      Insert-or-replace on this key.         *                   WSFV0060
000700* *******************************************                     WSFV0070
000800*   File size 120 bytes.                                          WSFV0080
000900*                                                                 WSFV0090
001000*  11/02/26 jrm - Created.                                        WSFV0100
001100*  19/02/26 kao - Fv-Key split out as its own group so the        WSFV0110
001200*                 indexed file can carry a two-part RECORD KEY.   WSFV0120
001300*                                                                 WSFV0130
001400 01  BZ-Filing-Value-Record.                                      WSFV0140
001500     03  Fv-Key.                                                  WSFV0150
001600         05  Fv-Filing-Id      pic x(26).                         WSFV0160
001700         05  Fv-Field-Id       pic 9(6).                          WSFV0170
001800     03  Fv-Type-Flag          pic x.                             WSFV0180
001900*                                 T/N/B/D - which slot is used.   WSFV0190
002000     03  Fv-Text-Value         pic x(60).                         WSFV0200
002100     03  Fv-Numeric-Value      pic s9(13)v99.                     WSFV0210
002200     03  Fv-Boolean-Value      pic x.                             WSFV0220
002300     03  Fv-Date-Value         pic x(10).                         WSFV0230
002400     03  filler                pic x(1).                          WSFV0240
