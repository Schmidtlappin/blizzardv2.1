000100* *******************************************                     WSOR0010
000200*                                           *                     WSOR0020
000300*   Record Definition For Organization      *                     WSOR0030
000400*            Input File                     *                     WSOR0040
000500*      One record per filing, joins Ein      *                    WSOR0050
000600* *******************************************                     WSOR0060
000700*   File size 300 bytes.                                          WSOR0070
000800*                                                                 WSOR0080
000900*  11/02/26 jrm - Created.                                        WSOR0090
001000*                                                                 WSOR0100
001200 01  BZ-Organization-Record.                                      WSOR0110
001300     03  Org-Ein               pic x(9).                          WSOR0120
001400*                                 EIN, joins to header record.    WSOR0130
001500     03  Org-Name              pic x(70).                         WSOR0140
001600*                                 Organization business name.     WSOR0150
001700     03  Org-Addr1             pic x(35).                         WSOR0160
001800     03  Org-Addr2             pic x(35).                         WSOR0170
001900     03  Org-City              pic x(22).                         WSOR0180
002000     03  Org-State             pic xx.                            WSOR0190
002100*                                 US state abbreviation.          WSOR0200
002200     03  Org-Zip               pic x(9).                          WSOR0210
002300     03  Org-Country           pic xx.                            WSOR0220
002400*                                 Blank defaults to 'US'.         WSOR0230
002500     03  Org-Website           pic x(50).                         WSOR0240
002600     03  filler                pic x(66).                         WSOR0250
