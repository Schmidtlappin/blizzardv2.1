000100* *******************************************                     WSGM0010
000200*                                           *                     WSGM0020
000300*   Record Definition For Organization      *                     WSGM0030
000400*        Master File (Output)                *                    WSGM0040
000500*      Uses Orgm-Ein as key                   *                   WSGM0050
000600* *******************************************                     WSGM0060
000700*   File size 240 bytes.  One per distinct Ein, upserted.         WSGM0070
000800*                                                                 WSGM0080
000900*  11/02/26 jrm - Created.                                        WSGM0090
001000*  17/02/26 kao - Confirmed same field set as input Organization  WSGM0100
001100*                 record, renamed Orgm- to avoid dup data-names.  WSGM0110
001200*                                                                 WSGM0120
001300 01  BZ-Org-Master-Record.                                        WSGM0130
001400     03  Orgm-Ein              pic x(9).                          WSGM0140
001500     03  Orgm-Name             pic x(70).                         WSGM0150
001600     03  Orgm-Addr1            pic x(35).                         WSGM0160
001700     03  Orgm-Addr2            pic x(35).                         WSGM0170
001800     03  Orgm-City             pic x(22).                         WSGM0180
001900     03  Orgm-State            pic xx.                            WSGM0190
002000     03  Orgm-Zip              pic x(9).                          WSGM0200
002100     03  Orgm-Country          pic xx.                            WSGM0210
002200     03  Orgm-Website          pic x(50).                         WSGM0220
002300     03  filler                pic x(6).                          WSGM0230
