000100* *******************************************                     WSFL0010
000200*                                           *                     WSFL0020
000300*   Record Definition For Filing Master     *                     WSFL0030
000400*            Output File                    *                     WSFL0040
000500*      Uses Fil-Filing-Id as key             *                    WSFL0050
000600* *******************************************                     WSFL0070
000700*   File size 128 bytes - named fields total 124, plus a 4-byte   WSFL0080
000800*   filler pad so every output record ends on a clean boundary.   WSFL0085
000900*                                                                 WSFL0090
001000*  11/02/26 jrm - Created.                                        WSFL0100
001100*  16/02/26 jrm - Fil-Form-Version dflt text moved to AA050.      WSFL0110
001150*  18/02/26 jrm - Named fields ran to 124 with no filler byte on  WSFL0115
001160*                 the record.  Added trailing filler so this      WSFL0116
001170*                 layout ends the same way as the value record.   WSFL0118
001200*                                                                 WSFL0120
001225 01  BZ-Filing-Record.                                            WSFL0130
001300     03  Fil-Filing-Id         pic x(26).                         WSFL0140
001400*                                 Ein_TaxPeriod_FormType, sep's   WSFL0150
001500*                                 trimmed, see AA030.             WSFL0160
001600     03  Fil-Ein               pic x(9).                          WSFL0170
001700     03  Fil-Tax-Period        pic x(10).                         WSFL0180
001800     03  Fil-Form-Type         pic x(6).                          WSFL0190
001900     03  Fil-Form-Version      pic x(10).                         WSFL0200
002000*                                 'Unknown   ' when absent.       WSFL0210
002100     03  Fil-Tax-Year          pic 9(4).                          WSFL0220
002200     03  Fil-Submission        pic x(19).                         WSFL0230
002300     03  Fil-Object-Id         pic x(40).                         WSFL0240
002400     03  filler                pic x(4).                          WSFL0250
