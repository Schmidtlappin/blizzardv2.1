000100 IDENTIFICATION           DIVISION.                               BZ100010
000200*========================================                         BZ100011
000300*                                                                 BZ100012
000400******************************************************************BZ100013
000500*                                                                 BZ100014
000600*         Blizzard 2.1 - IRS 990 Filing ETL Batch Driver          BZ100015
000700*         Nightly run.  Reads the extract feed and the            BZ100016
000800*         concordance, upserts organization and filing            BZ100017
000900*         masters, writes filing/group values, and prints         BZ100018
001000*         the run's processing report.                            BZ100019
001100*                                                                 BZ100020
001200******************************************************************BZ100021
001300*                                                                 BZ100022
001400 PROGRAM-ID.               BZ100.                                 BZ100023
001500***                                                               BZ100024
001600*    AUTHOR.               J. R. MASINDA.                         BZ100025
001700*    INSTALLATION.         FORM DATA SYSTEMS, INC.                BZ100026
001800*    DATE-WRITTEN.         12/02/26.                              BZ100027
001900*    DATE-COMPILED.                                               BZ100028
002000*    SECURITY.             COMPANY CONFIDENTIAL - INTERNAL USE    BZ100029
002100*                          ONLY.  NOT FOR DISTRIBUTION OUTSIDE    BZ100030
002200*                          FORM DATA SYSTEMS, INC.                BZ100031
002300***                                                               BZ100032
002400*    REMARKS.              Main line for the nightly 990 e-file   BZ100033
002500*                          load.  Drives the concordance load,    BZ100034
002600*                          the header/organization/detail feed,   BZ100035
002700*                          the organization and filing upserts,   BZ100036
002800*                          scalar and repeating-group value       BZ100037
002900*                          extraction, and the processing report. BZ100038
003000***                                                               BZ100039
003100*    CALLS.                BZ210 (value conversion),              BZ100040
003200*                          BZ220 (data type guesser),             BZ100041
003300*                          BZ230 (table name normalizer).         BZ100042
003400***                                                               BZ100043
003500*    FILES USED.                                                  BZ100044
003600*                          CONCORD-FILE  - field dictionary in.   BZ100045
003700*                          HEADER-FILE   - filing header in.      BZ100046
003800*                          ORG-FILE      - organization data in.  BZ100047
003900*                          DETAIL-FILE   - extracted field in.    BZ100048
004000*                          ORGM-FILE     - organization master.   BZ100049
004100*                          FILING-FILE   - filing master.         BZ100050
004200*                          FVAL-FILE     - filing value master.   BZ100051
004300*                          GHDR-FILE     - group header out.      BZ100052
004400*                          GVAL-FILE     - group value out.       BZ100053
004500*                          WORK-FILE     - detail scratch, sect 3 BZ100054
004600*                                          of the report.         BZ100055
004700*                          PRINT-FILE    - processing report.     BZ100056
004800***                                                               BZ100057
004900* CHANGES:                                                        BZ100058
004910* 08/03/03 rjh -       py-series key/verify batch first cut over  BZ100059
004920*                      from the manual filing intake decks.       BZ100060
004930* 19/09/07 flp -       py-series abstract key file widened when   BZ100061
004940*                      the field dictionary layout grew past the  BZ100062
004950*                      old fixed slot count.                      BZ100063
004960* 05/11/13 kao -       py-series verify run given its own         BZ100064
004970*                      recovery checkpoint after a bad tape       BZ100065
004980*                      aborted a nightly run with no restart.     BZ100066
005000* 12/02/26 jrm -       Created for the Blizzard 2.1 cut-over off  BZ100067
005100*                      the old py-series abstract key/verify run. BZ100068
005200* 15/02/26 jrm -    01 Added lookahead pairing of header/org/     BZ100069
005300*                      detail so details are not required to be   BZ100070
005400*                      pre-split into a group and a scalar file.  BZ100071
005500* 17/02/26 kao -    02 Organization upsert corrected to COALESCE  BZ100072
005600*                      semantics - blank incoming fields no       BZ100073
005700*                      longer clobbered the master on file.       BZ100074
005800* 19/02/26 kao -    03 Filing value file changed to insert-or-    BZ100075
005900*                      replace keyed random I/O per SY spec, was  BZ100076
006000*                      wrongly appending duplicates on a re-run.  BZ100077
006100* 21/02/26 jrm -    04 Group processing rewritten to buffer a     BZ100078
006200*                      filing's detail rows and resolve distinct  BZ100079
006300*                      group names once, instead of once a row -  BZ100080
006400*                      row count in section 3 was coming out low. BZ100081
006500* 24/02/26 dlp -    05 Unmapped group fields now call BZ220 and   BZ100082
006600*                      register into the concordance table so a   BZ100083
006700*                      later occurrence reuses the same field id. BZ100084
006800* 26/02/26 jrm -    06 Success rate and distribution percentage   BZ100085
006900*                      rounding tightened to match SY spec half-  BZ100086
007000*                      up to one decimal, was truncating.         BZ100087
007100* 27/02/26 jrm -    07 Return code 8 wired in for a run with zero BZ100088
007200*                      successful filings, was always zero.       BZ100089
007300***                                                               BZ100090
007400*                                                                 BZ100091
007500 ENVIRONMENT               DIVISION.                              BZ100092
007600*========================================                         BZ100093
007700 CONFIGURATION             SECTION.                               BZ100094
007800 SPECIAL-NAMES.                                                   BZ100095
007900     C01 IS TOP-OF-FORM.                                          BZ100096
008000 INPUT-OUTPUT              SECTION.                               BZ100097
008100 FILE-CONTROL.                                                    BZ100098
008200*                                                                 BZ100099
008300* Sequential extract feed - concordance, header, org, detail.     BZ100100
008400     SELECT  CONCORD-FILE  ASSIGN TO  "CONCFILE"                  BZ100101
008500         ORGANIZATION  IS  SEQUENTIAL                             BZ100102
008600         FILE STATUS   IS  WS-Concord-Status.                     BZ100103
008700     SELECT  HEADER-FILE   ASSIGN TO  "HDRFILE"                   BZ100104
008800         ORGANIZATION  IS  SEQUENTIAL                             BZ100105
008900         FILE STATUS   IS  WS-Header-Status.                      BZ100106
009000     SELECT  ORG-FILE      ASSIGN TO  "ORGFILE"                   BZ100107
009100         ORGANIZATION  IS  SEQUENTIAL                             BZ100108
009200         FILE STATUS   IS  WS-Org-In-Status.                      BZ100109
009300     SELECT  DETAIL-FILE   ASSIGN TO  "DTLFILE"                   BZ100110
009400         ORGANIZATION  IS  SEQUENTIAL                             BZ100111
009500         FILE STATUS   IS  WS-Detail-Status.                      BZ100112
009600*                                                                 BZ100113
009700* Keyed masters - random access, insert or update in place.       BZ100114
009800     SELECT  ORGM-FILE     ASSIGN TO  "ORGMFILE"                  BZ100115
009900         ORGANIZATION  IS  INDEXED                                BZ100116
010000         ACCESS MODE   IS  RANDOM                                 BZ100117
010100         RECORD KEY    IS  Orgm-Ein                               BZ100118
010200         FILE STATUS   IS  WS-Orgm-Status.                        BZ100119
010300     SELECT  FILING-FILE   ASSIGN TO  "FILFILE"                   BZ100120
010400         ORGANIZATION  IS  INDEXED                                BZ100121
010500         ACCESS MODE   IS  RANDOM                                 BZ100122
010600         RECORD KEY    IS  Fil-Filing-Id                          BZ100123
010700         FILE STATUS   IS  WS-Fil-Status.                         BZ100124
010800     SELECT  FVAL-FILE     ASSIGN TO  "FVALFILE"                  BZ100125
010900         ORGANIZATION  IS  INDEXED                                BZ100126
011000         ACCESS MODE   IS  RANDOM                                 BZ100127
011100         RECORD KEY    IS  Fv-Key                                 BZ100128
011200         FILE STATUS   IS  WS-Fval-Status.                        BZ100129
011300*                                                                 BZ100130
011400* Group output - sequential, always appended fresh.               BZ100131
011500     SELECT  GHDR-FILE     ASSIGN TO  "GHDRFILE"                  BZ100132
011600         ORGANIZATION  IS  SEQUENTIAL                             BZ100133
011700         FILE STATUS   IS  WS-Ghdr-Status.                        BZ100134
011800     SELECT  GVAL-FILE     ASSIGN TO  "GVALFILE"                  BZ100135
011900         ORGANIZATION  IS  SEQUENTIAL                             BZ100136
012000         FILE STATUS   IS  WS-Gval-Status.                        BZ100137
012100*                                                                 BZ100138
012200* Detail scratch behind report section 3 - see wswork.cob.        BZ100139
012300     SELECT  WORK-FILE     ASSIGN TO  "WORKFILE"                  BZ100140
012400         ORGANIZATION  IS  SEQUENTIAL                             BZ100141
012500         FILE STATUS   IS  WS-Work-Status.                        BZ100142
012600     SELECT  PRINT-FILE    ASSIGN TO  "PRTFILE"                   BZ100143
012700         ORGANIZATION  IS  LINE SEQUENTIAL                        BZ100144
012800         FILE STATUS   IS  WS-Print-Status.                       BZ100145
012900*                                                                 BZ100146
013000 DATA                      DIVISION.                              BZ100147
013100*========================================                         BZ100148
013200 FILE                      SECTION.                               BZ100149
013300*----------------------------------------                         BZ100150
013400 FD  CONCORD-FILE                                                 BZ100151
013500     RECORDING MODE IS F                                          BZ100152
013600     LABEL RECORDS ARE STANDARD.                                  BZ100153
013700 COPY  "Documents-BLIZZARD-2.1-copybooks-wsconc.cob".             BZ100154
013800*                                                                 BZ100155
013900 FD  HEADER-FILE                                                  BZ100156
014000     RECORDING MODE IS F                                          BZ100157
014100     LABEL RECORDS ARE STANDARD.                                  BZ100158
014200 COPY  "Documents-BLIZZARD-2.1-copybooks-wshdr.cob".              BZ100159
014300*                                                                 BZ100160
014400 FD  ORG-FILE                                                     BZ100161
014500     RECORDING MODE IS F                                          BZ100162
014600     LABEL RECORDS ARE STANDARD.                                  BZ100163
014700 COPY  "Documents-BLIZZARD-2.1-copybooks-wsorg.cob".              BZ100164
014800*                                                                 BZ100165
014900 FD  DETAIL-FILE                                                  BZ100166
015000     RECORDING MODE IS F                                          BZ100167
015100     LABEL RECORDS ARE STANDARD.                                  BZ100168
015200 COPY  "Documents-BLIZZARD-2.1-copybooks-wsdtl.cob".              BZ100169
015300*                                                                 BZ100170
015400 FD  ORGM-FILE                                                    BZ100171
015500     RECORDING MODE IS F                                          BZ100172
015600     LABEL RECORDS ARE STANDARD.                                  BZ100173
015700 COPY  "Documents-BLIZZARD-2.1-copybooks-wsorgm.cob".             BZ100174
015800*                                                                 BZ100175
015900 FD  FILING-FILE                                                  BZ100176
016000     RECORDING MODE IS F                                          BZ100177
016100     LABEL RECORDS ARE STANDARD.                                  BZ100178
016200 COPY  "Documents-BLIZZARD-2.1-copybooks-wsfil.cob".              BZ100179
016300*                                                                 BZ100180
016400 FD  FVAL-FILE                                                    BZ100181
016500     RECORDING MODE IS F                                          BZ100182
016600     LABEL RECORDS ARE STANDARD.                                  BZ100183
016700 COPY  "Documents-BLIZZARD-2.1-copybooks-wsfval.cob".             BZ100184
016800*                                                                 BZ100185
016900 FD  GHDR-FILE                                                    BZ100186
017000     RECORDING MODE IS F                                          BZ100187
017100     LABEL RECORDS ARE STANDARD.                                  BZ100188
017200 COPY  "Documents-BLIZZARD-2.1-copybooks-wsghdr.cob".             BZ100189
017300*                                                                 BZ100190
017400 FD  GVAL-FILE                                                    BZ100191
017500     RECORDING MODE IS F                                          BZ100192
017600     LABEL RECORDS ARE STANDARD.                                  BZ100193
017700 COPY  "Documents-BLIZZARD-2.1-copybooks-wsgval.cob".             BZ100194
017800*                                                                 BZ100195
017900 FD  WORK-FILE                                                    BZ100196
018000     RECORDING MODE IS F                                          BZ100197
018100     LABEL RECORDS ARE STANDARD.                                  BZ100198
018200 COPY  "Documents-BLIZZARD-2.1-copybooks-wswork.cob".             BZ100199
018300*                                                                 BZ100200
018400 FD  PRINT-FILE                                                   BZ100201
018500     RECORDING MODE IS F                                          BZ100202
018600     LABEL RECORDS ARE STANDARD.                                  BZ100203
018700 01  WS-Print-Line         pic x(132).                            BZ100204
018800*                                                                 BZ100205
018900 WORKING-STORAGE          SECTION.                                BZ100206
019000*----------------------------------------                         BZ100207
019100 01  WS-Prog-Name          pic x(17) value "BZ100 (1.07)".        BZ100208
019200*                                                                 BZ100209
019300*---------------  File status / EOF switches  -----------------   BZ100210
019400 01  WS-File-Statuses.                                            BZ100211
019500     03  WS-Concord-Status    pic xx  value spaces.               BZ100212
019600         88  Concord-OK                    value  "00".           BZ100213
019700         88  Concord-Eof                   value  "10".           BZ100214
019800     03  WS-Header-Status     pic xx  value spaces.               BZ100215
019900         88  Header-OK                     value  "00".           BZ100216
020000         88  Header-Eof                    value  "10".           BZ100217
020100     03  WS-Org-In-Status     pic xx  value spaces.               BZ100218
020200         88  Org-In-OK                     value  "00".           BZ100219
020300         88  Org-In-Eof                    value  "10".           BZ100220
020400     03  WS-Detail-Status     pic xx  value spaces.               BZ100221
020500         88  Detail-OK                     value  "00".           BZ100222
020600         88  Detail-Eof                    value  "10".           BZ100223
020700     03  WS-Orgm-Status       pic xx  value spaces.               BZ100224
020800         88  Orgm-OK                       value  "00".           BZ100225
020900         88  Orgm-Not-Found                value  "23".           BZ100226
021000     03  WS-Fil-Status        pic xx  value spaces.               BZ100227
021100         88  Fil-OK                        value  "00".           BZ100228
021200         88  Fil-Not-Found                 value  "23".           BZ100229
021300     03  WS-Fval-Status       pic xx  value spaces.               BZ100230
021400         88  Fval-OK                       value  "00".           BZ100231
021500         88  Fval-Not-Found                value  "23".           BZ100232
021600     03  WS-Ghdr-Status       pic xx  value spaces.               BZ100233
021700     03  WS-Gval-Status       pic xx  value spaces.               BZ100234
021800     03  WS-Work-Status       pic xx  value spaces.               BZ100235
021900     03  WS-Print-Status      pic xx  value spaces.               BZ100236
022000     03  FILLER               pic x   value space.                BZ100237
022100*                                                                 BZ100238
022200 01  WS-Switches.                                                 BZ100239
022300     03  WS-Header-Eof-Sw     pic x   value "N".                  BZ100240
022400         88  All-Headers-Read              value  "Y".            BZ100241
022500     03  WS-Detail-Eof-Sw     pic x   value "N".                  BZ100242
022600         88  All-Details-Read              value  "Y".            BZ100243
022700     03  WS-Filing-Failed-Sw  pic x   value "N".                  BZ100244
022800         88  Filing-Has-Failed             value  "Y".            BZ100245
022900         88  Filing-Has-Not-Failed         value  "N".            BZ100246
023000     03  WS-Orgm-Found-Sw     pic x   value "N".                  BZ100247
023100         88  Orgm-Was-Found                value  "Y".            BZ100248
023200     03  WS-Fil-Found-Sw      pic x   value "N".                  BZ100249
023300         88  Fil-Was-Found                 value  "Y".            BZ100250
023400     03  WS-Group-Seen-Sw     pic x   value "N".                  BZ100251
023500         88  WS-Group-Seen                 value  "Y".            BZ100252
023600     03  WS-Instance-Seen-Sw  pic x   value "N".                  BZ100253
023700         88  WS-Instance-Seen              value  "Y".            BZ100254
023800     03  WS-Work-Eof-Sw       pic x   value "N".                  BZ100255
023900     03  FILLER               pic x   value space.                BZ100256
024000*                                                                 BZ100257
024100*---------------  Failure reason held for report sect 3  -------  BZ100258
024200 01  WS-Fail-Reason        pic x(60)  value spaces.               BZ100259
024300*                                                                 BZ100260
024400*---------------  Concordance table, held in memory  -----------  BZ100261
024500* Field id is the table subscript - assigned sequentially as      BZ100262
024600* the concordance loads, then extended as unmapped group fields   BZ100263
024700* are met (AA075).  2000 entries is well above any feed to date.  BZ100264
024800 01  WS-Concordance-Table.                                        BZ100265
024900     03  WS-Con-Entry  OCCURS 2000 TIMES                          BZ100266
025000             INDEXED BY  WS-Con-Ix.                               BZ100267
025100         05  WS-Con-Name       pic x(40)  value spaces.           BZ100268
025200         05  WS-Con-Type       pic x(10)  value spaces.           BZ100269
025300         05  WS-Con-Table      pic x(18)  value spaces.           BZ100270
025400         05  WS-Con-Rel        pic x      value space.            BZ100271
025500             88  WS-Con-Is-Many              value "M".           BZ100272
025600         05  FILLER               pic x(1)   value space.         BZ100273
025700 77  WS-Con-Count          pic 9(4)  comp  value zero.            BZ100274
025800*                                 Also next field id less one.    BZ100275
025900*                                                                 BZ100276
026000*---------------  Form type tally, held for report sect 2  -----  BZ100277
026100 01  WS-Form-Type-Table.                                          BZ100278
026200     03  WS-Ft-Entry  OCCURS 30 TIMES                             BZ100279
026300             INDEXED BY  WS-Ft-Ix.                                BZ100280
026400         05  WS-Ft-Type        pic x(6)   value spaces.           BZ100281
026500         05  WS-Ft-Count       pic 9(6)   comp  value zero.       BZ100282
026600         05  FILLER            pic x(1)  value space.             BZ100283
026700 77  WS-Ft-Table-Count     pic 9(4)  comp  value zero.            BZ100284
026800*                                                                 BZ100285
026900*---------------  Lookahead buffer, next FIELD-DETAIL row  ------ BZ100286
027000 01  WS-Dtl-Next-Record.                                          BZ100287
027100     03  WS-Dtl-Next-Ein         pic x(9).                        BZ100288
027200     03  WS-Dtl-Next-Field-Name  pic x(40).                       BZ100289
027300     03  WS-Dtl-Next-Group-Name  pic x(30).                       BZ100290
027400     03  WS-Dtl-Next-Instance    pic 9(4).                        BZ100291
027500     03  WS-Dtl-Next-Raw-Value   pic x(60).                       BZ100292
027600     03  FILLER                  pic x(1)  value space.           BZ100293
027700*                                                                 BZ100294
027800*---------------  Per-filing group buffer  ---------------------- BZ100295
027900* Holds one filing's group detail rows so distinct group names    BZ100296
028000* and distinct instance counts can be resolved once the whole     BZ100297
028100* filing has been read, not row by row.  500 rows per filing is   BZ100298
028200* generous for a 990's officer/expense/grant repeating groups.    BZ100299
028300 01  WS-Group-Buffer.                                             BZ100300
028400     03  WS-Grp-Entry  OCCURS 500 TIMES                           BZ100301
028500             INDEXED BY  WS-Grp-Ix  WS-Chk-Ix.                    BZ100302
028600         05  WS-Grp-Field-Name pic x(40)  value spaces.           BZ100303
028700         05  WS-Grp-Group-Name pic x(30)  value spaces.           BZ100304
028800         05  WS-Grp-Instance   pic 9(4)   value zero.             BZ100305
028900         05  WS-Grp-Raw-Value  pic x(60)  value spaces.           BZ100306
029000         05  FILLER            pic x(1)  value space.             BZ100307
029100 77  WS-Grp-Buffer-Count   pic 9(4)  comp  value zero.            BZ100308
029200*                                                                 BZ100309
029300*---------------  Distinct group names seen this filing  -------- BZ100310
029400 01  WS-Seen-Group-Table.                                         BZ100311
029500     03  WS-Seen-Group-Name  OCCURS 20 TIMES  pic x(30)           BZ100312
029600             value spaces  INDEXED BY  WS-Seen-Ix.                BZ100313
029700     03  FILLER               pic x(1)  value space.              BZ100314
029800 77  WS-Seen-Group-Count   pic 9(4)  comp  value zero.            BZ100315
029900*                                                                 BZ100316
030000*---------------  Distinct instance indexes, one group at a time  BZ100317
030100 01  WS-Distinct-Instance-Table.                                  BZ100318
030200     03  WS-Distinct-Instance  OCCURS 500 TIMES  pic 9(4)         BZ100319
030300             value zero  INDEXED BY  WS-Inst-Ix.                  BZ100320
030400     03  FILLER               pic x(1)  value space.              BZ100321
030500 77  WS-Distinct-Instance-Count  pic 9(4)  comp  value zero.      BZ100322
030600*                                                                 BZ100323
030700*---------------  Run accounting  --------------------------------BZ100324
030800 01  WS-Run-Totals.                                               BZ100325
030900     03  WS-Files-Processed  pic 9(6)  comp  value zero.          BZ100326
031000     03  WS-Files-Succeeded  pic 9(6)  comp  value zero.          BZ100327
031100     03  WS-Files-Failed     pic 9(6)  comp  value zero.          BZ100328
031200     03  WS-Total-Fields     pic 9(8)  comp  value zero.          BZ100329
031300     03  WS-Filing-Scalar-Cnt pic 9(6) comp  value zero.          BZ100330
031310*                             Scalar values, this filing only -   BZ100331
031320*                             feeds the total and report count.   BZ100332
031330     03  WS-Filing-Group-Cnt pic 9(6)  comp  value zero.          BZ100333
031340*                             Group values, this filing - kept    BZ100334
031350*                             for AA080's own use, not reported.  BZ100335
031500     03  WS-Next-Group-Id    pic 9(6)  comp  value zero.          BZ100336
031600*                                  Run wide sequence.             BZ100337
031700     03  FILLER              pic x(1)  value space.               BZ100338
031800 01  WS-Success-Rate       pic 999v9  value zero.                 BZ100339
031900 01  WS-Success-Rate-R    redefines  WS-Success-Rate              BZ100340
032000             pic 9(3)v9.                                          BZ100341
032200*                                                                 BZ100342
032300*---------------  Metadata derivation work area  ---------------- BZ100343
032400 01  WS-Meta-Work.                                                BZ100344
032500     03  WS-Meta-Ein          pic x(9)   value spaces.            BZ100345
032600     03  WS-Meta-Tax-Period   pic x(10)  value spaces.            BZ100346
032700     03  WS-Meta-Form-Type    pic x(6)   value spaces.            BZ100347
032800     03  WS-Meta-Form-Version pic x(10)  value spaces.            BZ100348
032900     03  WS-Meta-Filing-Id    pic x(26)  value spaces.            BZ100349
033000     03  WS-Meta-Tax-Year     pic 9(4)   value zero.              BZ100350
033100     03  WS-Meta-Country      pic xx     value spaces.            BZ100351
033200     03  FILLER               pic x(1)  value space.              BZ100352
033300 77  WS-Ein-Len            pic 9(2)  comp  value zero.            BZ100353
033400 77  WS-Period-Len         pic 9(2)  comp  value zero.            BZ100354
033500 77  WS-Form-Len           pic 9(2)  comp  value zero.            BZ100355
033600 77  WS-Sub                pic 9(2)  comp  value zero.            BZ100356
033700 77  WS-Year-Valid         pic x     value "Y".                   BZ100357
033800         88  Tax-Year-Is-Numeric            value "Y".            BZ100358
033900*                                                                 BZ100359
034000* Redefines the tax period so the year digits (before the first   BZ100360
034100* hyphen) can be lifted off and tested one character at a time.   BZ100361
034200 01  WS-Period-Chars  redefines  WS-Meta-Tax-Period.              BZ100362
034300     03  WS-Period-Char       pic x  occurs 10.                   BZ100363
034400 01  WS-Year-Digits         pic x(4)  value spaces.               BZ100364
034500 01  WS-Year-Chars  redefines  WS-Year-Digits.                    BZ100365
034600     03  WS-Year-Char         pic x  occurs 4.                    BZ100366
034700*                                                                 BZ100367
034800*---------------  Value converter linkage, passed to BZ210  ----- BZ100368
034900 COPY  "Documents-BLIZZARD-2.1-copybooks-wsconv.cob".             BZ100369
035000*                                                                 BZ100370
035100*---------------  Type guesser linkage, passed to BZ220  -------- BZ100371
035200 COPY  "Documents-BLIZZARD-2.1-copybooks-wsguess.cob".            BZ100372
035300*                                                                 BZ100373
035400*---------------  Table name linkage, passed to BZ230  ---------- BZ100374
035500 COPY  "Documents-BLIZZARD-2.1-copybooks-wstabnm.cob".            BZ100375
035600*                                                                 BZ100376
035700*---------------  Trim helper, used building Fil-Filing-Id  ----- BZ100377
035800 01  WS-Trim-Value          pic x(40)  value spaces.              BZ100378
035900 01  WS-Trim-Chars  redefines  WS-Trim-Value.                     BZ100379
036000     03  WS-Trim-Char         pic x  occurs 40.                   BZ100380
036100 77  WS-Trim-Len            pic 9(2)  comp  value zero.           BZ100381
036200*                                                                 BZ100382
036300*---------------  Report print lines  ----------------------------BZ100383
036400 01  WS-Rpt-Summary-Line.                                         BZ100384
036500     03  FILLER               pic x(132)  value spaces.           BZ100385
036600 01  WS-Rpt-Summary-Fields  redefines  WS-Rpt-Summary-Line.       BZ100386
036700     03  Rs-Label             pic x(40).                          BZ100387
036800     03  Rs-Value             pic z(6)9.                          BZ100388
036900     03  FILLER               pic x(85).                          BZ100389
037000*                                                                 BZ100390
037100 01  WS-Rpt-Rate-Line.                                            BZ100391
037200     03  FILLER               pic x(132)  value spaces.           BZ100392
037300 01  WS-Rpt-Rate-Fields  redefines  WS-Rpt-Rate-Line.             BZ100393
037400     03  Rr-Label             pic x(40).                          BZ100394
037500     03  Rr-Rate              pic zz9.9.                          BZ100395
037600     03  Rr-Pct-Sign          pic x.                              BZ100396
037700     03  FILLER               pic x(87).                          BZ100397
037800*                                                                 BZ100398
037900 01  WS-Rpt-Dist-Line.                                            BZ100399
038000     03  FILLER               pic x(132)  value spaces.           BZ100400
038100 01  WS-Rpt-Dist-Fields  redefines  WS-Rpt-Dist-Line.             BZ100401
038200     03  Rd-Form-Type         pic x(6).                           BZ100402
038300     03  FILLER               pic x(4).                           BZ100403
038400     03  Rd-Count             pic z(5)9.                          BZ100404
038500     03  FILLER               pic x(4).                           BZ100405
038600     03  Rd-Pct               pic zz9.9.                          BZ100406
038700     03  Rd-Pct-Sign          pic x.                              BZ100407
038800     03  FILLER               pic x(110).                         BZ100408
038900*                                                                 BZ100409
039000 01  WS-Rpt-Detail-Line.                                          BZ100410
039100     03  FILLER               pic x(132)  value spaces.           BZ100411
039200 01  WS-Rpt-Detail-Fields  redefines  WS-Rpt-Detail-Line.         BZ100412
039300     03  Rt-Object-Id         pic x(40).                          BZ100413
039400     03  FILLER               pic x(2).                           BZ100414
039500     03  Rt-Status            pic x(8).                           BZ100415
039600     03  FILLER               pic x(2).                           BZ100416
039700     03  Rt-Org-Name          pic x(40).                          BZ100417
039800     03  FILLER               pic x(2).                           BZ100418
039900     03  Rt-Ein               pic x(9).                           BZ100419
040000     03  FILLER               pic x(2).                           BZ100420
040100     03  Rt-Form-Type         pic x(6).                           BZ100421
040200     03  FILLER               pic x(2).                           BZ100422
040300     03  Rt-Field-Count       pic z(4)9.                          BZ100423
040400     03  FILLER               pic x(14).                          BZ100424
040500*                                                                 BZ100425
040600 01  WS-Rpt-Error-Line.                                           BZ100426
040700     03  FILLER               pic x(132)  value spaces.           BZ100427
040800 01  WS-Rpt-Error-Fields  redefines  WS-Rpt-Error-Line.           BZ100428
040900     03  FILLER               pic x(10).                          BZ100429
041000     03  Re-Prefix            pic x(9)  value "** ERROR:".        BZ100430
041100     03  FILLER               pic x(1).                           BZ100431
041200     03  Re-Message           pic x(60).                          BZ100432
041300     03  FILLER               pic x(52).                          BZ100433
041400*                                                                 BZ100434
041500 01  WS-Rpt-Heading-1.                                            BZ100435
041600     03  FILLER               pic x(132)  value                   BZ100436
041700             "BLIZZARD 2.1 ETL PROCESSING REPORT".                BZ100437
041800 01  WS-Rpt-Heading-2.                                            BZ100438
041900     03  FILLER               pic x(15)  value "RUN DATE:".       BZ100439
042000     03  Rh-Run-Date          pic x(10)  value spaces.            BZ100440
042100     03  FILLER               pic x(107) value spaces.            BZ100441
042200 01  WS-Rpt-Blank-Line     pic x(132)  value spaces.              BZ100442
042300*                                                                 BZ100443
042400*---------------  Today's date, for the report heading  --------- BZ100444
042500 01  WS-Today.                                                    BZ100445
042600     03  WS-Today-YY          pic 99.                             BZ100446
042700     03  WS-Today-MM          pic 99.                             BZ100447
042800     03  WS-Today-DD          pic 99.                             BZ100448
042900 01  WS-Abend-Message      pic x(60)  value spaces.               BZ100449
043000*                                                                 BZ100450
043100 PROCEDURE                 DIVISION.                              BZ100451
043200*========================================                         BZ100452
043300******************************************************************BZ100453
043400*                                                                 BZ100454
043500*     AA000-MAIN-SECTION - Batch driver.                          BZ100455
043600*                                                                 BZ100456
043700******************************************************************BZ100457
043800 AA000-MAIN                SECTION.                               BZ100458
043900     PERFORM  AA010-LOAD-CONCORDANCE  THRU  AA010-EXIT.           BZ100459
044000     OPEN     INPUT  HEADER-FILE  ORG-FILE  DETAIL-FILE.          BZ100460
044100     OPEN     I-O    ORGM-FILE  FILING-FILE  FVAL-FILE.           BZ100461
044200     OPEN     OUTPUT GHDR-FILE  GVAL-FILE  WORK-FILE.             BZ100462
044300     PERFORM  AA016-READ-DETAIL  THRU  AA016-EXIT.                BZ100463
044400     PERFORM  AA020-PROCESS-FILINGS  THRU  AA020-EXIT             BZ100464
044500         UNTIL    All-Headers-Read.                               BZ100465
044600     CLOSE    HEADER-FILE  ORG-FILE  DETAIL-FILE                  BZ100466
044700             ORGM-FILE  FILING-FILE  FVAL-FILE                    BZ100467
044800             GHDR-FILE  GVAL-FILE  WORK-FILE.                     BZ100468
044900     PERFORM  ZZ080-WRITE-REPORT  THRU  ZZ080-EXIT.               BZ100469
045000     PERFORM  AA090-SET-RETURN-CODE  THRU  AA090-EXIT.            BZ100470
045100     STOP     RUN.                                                BZ100471
045200*                                                                 BZ100472
045300******************************************************************BZ100473
045400*                                                                 BZ100474
045500*     AA010 - Concordance loader.  Fatal abend if the             BZ100475
045600*     file is missing, will not open, or opens empty.             BZ100476
045700*                                                                 BZ100477
045800******************************************************************BZ100478
045900 AA010-LOAD-CONCORDANCE    SECTION.                               BZ100479
046000     OPEN     INPUT  CONCORD-FILE.                                BZ100480
046100     IF       NOT Concord-OK                                      BZ100481
046200         MOVE   "CONCORDANCE FILE WILL NOT OPEN"                  BZ100482
046300         TO       WS-Abend-Message                                BZ100483
046400         PERFORM  AA099-ABEND  THRU  AA099-EXIT                   BZ100484
046500     END-IF.                                                      BZ100485
046600     PERFORM  AA012-READ-CONCORD  THRU  AA012-EXIT.               BZ100486
046700     IF       Concord-Eof                                         BZ100487
046800         MOVE   "CONCORDANCE FILE IS EMPTY"                       BZ100488
046900         TO       WS-Abend-Message                                BZ100489
047000         PERFORM  AA099-ABEND  THRU  AA099-EXIT                   BZ100490
047100     END-IF.                                                      BZ100491
047200     PERFORM  AA011-LOAD-ONE-CONCORD  THRU  AA011-EXIT            BZ100492
047300         UNTIL    Concord-Eof.                                    BZ100493
047400     CLOSE    CONCORD-FILE.                                       BZ100494
047500 AA010-EXIT.                                                      BZ100495
047600     EXIT.                                                        BZ100496
047700*                                                                 BZ100497
047800* AA011 - one concordance record.  Skip when var name or xpath    BZ100498
047900* is blank.  Register field id, data type (dflt text), and        BZ100499
048000* target table/relationship when the table is non-blank and not   BZ100500
048100* the default filing_values bucket.                               BZ100501
048200 AA011-LOAD-ONE-CONCORD    SECTION.                               BZ100502
048300     IF       Con-Var-Name NOT = SPACES                           BZ100503
048400         AND      Con-Xpath    NOT = SPACES                       BZ100504
048500         ADD      1  TO  WS-Con-Count                             BZ100505
048600         SET      WS-Con-Ix  TO  WS-Con-Count                     BZ100506
048700         MOVE     Con-Var-Name  TO  WS-Con-Name (WS-Con-Ix)       BZ100507
048800         IF       Con-Data-Type = SPACES                          BZ100508
048900             MOVE   "text"      TO  WS-Con-Type (WS-Con-Ix)       BZ100509
049000         ELSE                                                     BZ100510
049100             MOVE     Con-Data-Type  TO  WS-Con-Type (WS-Con-Ix)  BZ100511
049200         END-IF                                                   BZ100512
049300         IF       Con-Table NOT = SPACES                          BZ100513
049400             AND      Con-Table NOT = "filing_values"             BZ100514
049500             MOVE     Con-Table       TO  WS-Con-Table (WS-Con-Ix)BZ100515
049600             MOVE     Con-Relationship (1:1)                      BZ100516
049700                 TO       WS-Con-Rel (WS-Con-Ix)                  BZ100517
049800         END-IF                                                   BZ100518
049900     END-IF.                                                      BZ100519
050000     PERFORM  AA012-READ-CONCORD  THRU  AA012-EXIT.               BZ100520
050100 AA011-EXIT.                                                      BZ100521
050200     EXIT.                                                        BZ100522
050300*                                                                 BZ100523
050400 AA012-READ-CONCORD        SECTION.                               BZ100524
050500     READ     CONCORD-FILE                                        BZ100525
050600         AT END   GO TO  AA012-EXIT                               BZ100526
050700     END-READ.                                                    BZ100527
050800 AA012-EXIT.                                                      BZ100528
050900     EXIT.                                                        BZ100529
051000*                                                                 BZ100530
051100******************************************************************BZ100531
051200*                                                                 BZ100532
051300*     AA020 - One filing.  Header and organization are            BZ100533
051400*     paired 1 for 1 in file order; detail rows carry the         BZ100534
051500*     Ein and are grouped contiguously behind their header.       BZ100535
051600*                                                                 BZ100536
051700******************************************************************BZ100537
051800 AA020-PROCESS-FILINGS     SECTION.                               BZ100538
051900     READ     HEADER-FILE                                         BZ100539
052000         AT END   SET  All-Headers-Read  TO  TRUE                 BZ100540
052100                  GO TO  AA020-EXIT                               BZ100541
052200     END-READ.                                                    BZ100542
052300     READ     ORG-FILE                                            BZ100543
052400         AT END   SET  All-Headers-Read  TO  TRUE                 BZ100544
052500                  GO TO  AA020-EXIT                               BZ100545
052600     END-READ.                                                    BZ100546
052700     MOVE     "N"  TO  WS-Filing-Failed-Sw.                       BZ100547
052800     MOVE     SPACES  TO  WS-Fail-Reason.                         BZ100548
052900     MOVE     ZERO    TO  WS-Filing-Scalar-Cnt.                   BZ100549
052950     MOVE     ZERO    TO  WS-Filing-Group-Cnt.                    BZ100550
053000     MOVE     ZERO    TO  WS-Grp-Buffer-Count.                    BZ100551
053100     PERFORM  AA030-DERIVE-METADATA  THRU  AA030-EXIT.            BZ100552
053200     IF       Filing-Has-Not-Failed                               BZ100553
053300         PERFORM  AA040-UPSERT-ORGANIZATION  THRU  AA040-EXIT     BZ100554
053400         PERFORM  AA050-UPSERT-FILING        THRU  AA050-EXIT     BZ100555
053500     END-IF.                                                      BZ100556
053600     PERFORM  AA021-CONSUME-DETAILS  THRU  AA021-EXIT             BZ100557
053700         UNTIL    All-Details-Read                                BZ100558
053800         OR       WS-Dtl-Next-Ein NOT = Hdr-Ein.                  BZ100559
053900     IF       Filing-Has-Not-Failed                               BZ100560
054000         PERFORM  AA070-PROCESS-GROUPS  THRU  AA070-EXIT          BZ100561
054100     END-IF.                                                      BZ100562
054200     PERFORM  AA080-ACCOUNT-FILING  THRU  AA080-EXIT.             BZ100563
054300 AA020-EXIT.                                                      BZ100564
054400     EXIT.                                                        BZ100565
054500*                                                                 BZ100566
054600* AA021 - one lookahead detail row belonging to this filing.      BZ100567
054700* Blank group name is a scalar field, else buffer it for the      BZ100568
054800* repeating group pass once every detail row has been seen.       BZ100569
054900 AA021-CONSUME-DETAILS     SECTION.                               BZ100570
055000     IF       Filing-Has-Not-Failed                               BZ100571
055100         IF       WS-Dtl-Next-Group-Name = SPACES                 BZ100572
055200             PERFORM  AA060-SCALAR-VALUES  THRU  AA060-EXIT       BZ100573
055300         ELSE                                                     BZ100574
055400             PERFORM  AA022-BUFFER-GROUP-DETAIL  THRU  AA022-EXIT BZ100575
055500         END-IF                                                   BZ100576
055600     END-IF.                                                      BZ100577
055700     PERFORM  AA016-READ-DETAIL  THRU  AA016-EXIT.                BZ100578
055800 AA021-EXIT.                                                      BZ100579
055900     EXIT.                                                        BZ100580
056000*                                                                 BZ100581
056100* AA016 - advance the one record detail lookahead buffer.         BZ100582
056200 AA016-READ-DETAIL         SECTION.                               BZ100583
056300     READ     DETAIL-FILE                                         BZ100584
056400         AT END   SET  All-Details-Read  TO  TRUE                 BZ100585
056500     END-READ.                                                    BZ100586
056600     IF       NOT All-Details-Read                                BZ100587
056700         MOVE     Dtl-Ein          TO  WS-Dtl-Next-Ein            BZ100588
056800         MOVE     Dtl-Field-Name   TO  WS-Dtl-Next-Field-Name     BZ100589
056900         MOVE     Dtl-Group-Name   TO  WS-Dtl-Next-Group-Name     BZ100590
057000         MOVE     Dtl-Instance     TO  WS-Dtl-Next-Instance       BZ100591
057100         MOVE     Dtl-Raw-Value    TO  WS-Dtl-Next-Raw-Value      BZ100592
057200     END-IF.                                                      BZ100593
057300 AA016-EXIT.                                                      BZ100594
057400     EXIT.                                                        BZ100595
057500*                                                                 BZ100596
057600******************************************************************BZ100597
057700*                                                                 BZ100598
057800*     AA030 - Metadata derivation.  EIN, tax period and           BZ100599
057900*     form type are all required; any one missing fails           BZ100600
058000*     the filing.  Derives tax year and the filing id.            BZ100601
058100*                                                                 BZ100602
058200******************************************************************BZ100603
058300 AA030-DERIVE-METADATA     SECTION.                               BZ100604
058400     MOVE     Hdr-Ein            TO  WS-Meta-Ein.                 BZ100605
058500     MOVE     Hdr-Tax-Period     TO  WS-Meta-Tax-Period.          BZ100606
058600     MOVE     Hdr-Form-Type      TO  WS-Meta-Form-Type.           BZ100607
058700     MOVE     Hdr-Form-Version   TO  WS-Meta-Form-Version.        BZ100608
058800     IF       WS-Meta-Ein = SPACES                                BZ100609
058900         MOVE   "EIN NOT FOUND"          TO  WS-Fail-Reason       BZ100610
059000         GO TO    AA031-FAIL                                      BZ100611
059100     END-IF.                                                      BZ100612
059200     IF       WS-Meta-Tax-Period = SPACES                         BZ100613
059300         MOVE   "TAX PERIOD NOT FOUND"   TO  WS-Fail-Reason       BZ100614
059400         GO TO    AA031-FAIL                                      BZ100615
059500     END-IF.                                                      BZ100616
059600     IF       WS-Meta-Form-Type = SPACES                          BZ100617
059700         MOVE   "FORM TYPE NOT FOUND"    TO  WS-Fail-Reason       BZ100618
059800         GO TO    AA031-FAIL                                      BZ100619
059900     END-IF.                                                      BZ100620
060000     PERFORM  AA032-DERIVE-TAX-YEAR   THRU  AA032-EXIT.           BZ100621
060100     PERFORM  AA033-DERIVE-FILING-ID  THRU  AA033-EXIT.           BZ100622
060200     IF       WS-Meta-Form-Version = SPACES                       BZ100623
060300         MOVE   "Unknown   "  TO  WS-Meta-Form-Version            BZ100624
060400     END-IF.                                                      BZ100625
060500     GO TO    AA030-EXIT.                                         BZ100626
060600 AA031-FAIL.                                                      BZ100627
060700     SET      Filing-Has-Failed  TO  TRUE.                        BZ100628
060800 AA030-EXIT.                                                      BZ100629
060900     EXIT.                                                        BZ100630
061000*                                                                 BZ100631
061100* AA032 - tax year is the numeric value of the tax period's       BZ100632
061200* first 4 characters, ie the part before the first hyphen.        BZ100633
061300* Non-numeric leaves the year zero (unknown), not a failure.      BZ100634
061400 AA032-DERIVE-TAX-YEAR     SECTION.                               BZ100635
061500     MOVE     ZERO   TO  WS-Meta-Tax-Year.                        BZ100636
061600     MOVE     "Y"    TO  WS-Year-Valid.                           BZ100637
061700     MOVE     WS-Meta-Tax-Period (1:4)  TO  WS-Year-Digits.       BZ100638
061800     PERFORM  AA032-CHECK-DIGIT  THRU  AA032-CHECK-DIGIT-EXIT     BZ100639
061900         VARYING  WS-Sub  FROM 1 BY 1                             BZ100640
062000         UNTIL    WS-Sub > 4.                                     BZ100641
062100     IF       Tax-Year-Is-Numeric                                 BZ100642
062200         MOVE     WS-Year-Digits  TO  WS-Meta-Tax-Year            BZ100643
062300     END-IF.                                                      BZ100644
062400 AA032-EXIT.                                                      BZ100645
062500     EXIT.                                                        BZ100646
062600 AA032-CHECK-DIGIT         SECTION.                               BZ100647
062700     IF       WS-Year-Char (WS-Sub) < "0"                         BZ100648
062800         OR       WS-Year-Char (WS-Sub) > "9"                     BZ100649
062900         MOVE     "N"  TO  WS-Year-Valid                          BZ100650
063000     END-IF.                                                      BZ100651
063100 AA032-CHECK-DIGIT-EXIT.                                          BZ100652
063200     EXIT.                                                        BZ100653
063300*                                                                 BZ100654
063400* AA033 - filing id, ein + underscore + tax period + underscore   BZ100655
063500* + form type, trailing blanks of the form type trimmed.  Max     BZ100656
063600* width is 9+1+10+1+6 = 27; the field is 26 wide per SY spec, so  BZ100657
063700* STRING is left with no overflow clause - it simply stops        BZ100658
063800* writing at the 26th byte on the rare 6 char form type, same     BZ100659
063900* as the field width query already on file for wsfil.cob.         BZ100660
064000 AA033-DERIVE-FILING-ID    SECTION.                               BZ100661
064100     MOVE     SPACES  TO  WS-Meta-Filing-Id.                      BZ100662
064200     STRING   WS-Meta-Ein          DELIMITED BY SIZE              BZ100663
064300             "_"                          DELIMITED BY SIZE       BZ100664
064400         WS-Meta-Tax-Period   DELIMITED BY SIZE                   BZ100665
064500             "_"                          DELIMITED BY SIZE       BZ100666
064600         WS-Meta-Form-Type    DELIMITED BY SPACE                  BZ100667
064700         INTO     WS-Meta-Filing-Id                               BZ100668
064800     END-STRING.                                                  BZ100669
064900 AA033-EXIT.                                                      BZ100670
065000     EXIT.                                                        BZ100671
065100*                                                                 BZ100672
065200******************************************************************BZ100673
065300*                                                                 BZ100674
065400*     AA040 - Organization upsert.  Insert new by Ein, else       BZ100675
065500*     replace only the fields the incoming record supplies        BZ100676
065600*     a non-blank value for (COALESCE on blank).                  BZ100677
065700*                                                                 BZ100678
065800******************************************************************BZ100679
065900 AA040-UPSERT-ORGANIZATION SECTION.                               BZ100680
066000     MOVE     "N"  TO  WS-Orgm-Found-Sw.                          BZ100681
066100     MOVE     Org-Ein  TO  Orgm-Ein.                              BZ100682
066200     READ     ORGM-FILE  KEY IS  Orgm-Ein                         BZ100683
066300         INVALID KEY  CONTINUE                                    BZ100684
066400         NOT INVALID KEY  SET  Orgm-Was-Found  TO  TRUE           BZ100685
066500     END-READ.                                                    BZ100686
066600     IF       NOT Orgm-Was-Found                                  BZ100687
066700         MOVE     SPACES  TO  BZ-Org-Master-Record                BZ100688
066800         MOVE     Org-Ein       TO  Orgm-Ein                      BZ100689
066900         MOVE     Org-Name      TO  Orgm-Name                     BZ100690
067000         MOVE     Org-Addr1     TO  Orgm-Addr1                    BZ100691
067100         MOVE     Org-Addr2     TO  Orgm-Addr2                    BZ100692
067200         MOVE     Org-City      TO  Orgm-City                     BZ100693
067300         MOVE     Org-State     TO  Orgm-State                    BZ100694
067400         MOVE     Org-Zip       TO  Orgm-Zip                      BZ100695
067500         MOVE     Org-Website   TO  Orgm-Website                  BZ100696
067600         IF       Org-Country = SPACES                            BZ100697
067700             MOVE   "US"  TO  Orgm-Country                        BZ100698
067800         ELSE                                                     BZ100699
067900             MOVE     Org-Country  TO  Orgm-Country               BZ100700
068000         END-IF                                                   BZ100701
068100         WRITE    BZ-Org-Master-Record                            BZ100702
068200     ELSE                                                         BZ100703
068300         IF       Org-Name NOT = SPACES                           BZ100704
068400             MOVE     Org-Name TO  Orgm-Name                      BZ100705
068500         END-IF                                                   BZ100706
068600         IF       Org-Addr1 NOT = SPACES                          BZ100707
068700             MOVE     Org-Addr1 TO  Orgm-Addr1                    BZ100708
068800         END-IF                                                   BZ100709
068900         IF       Org-Addr2 NOT = SPACES                          BZ100710
069000             MOVE     Org-Addr2 TO  Orgm-Addr2                    BZ100711
069100         END-IF                                                   BZ100712
069200         IF       Org-City NOT = SPACES                           BZ100713
069300             MOVE     Org-City TO  Orgm-City                      BZ100714
069400         END-IF                                                   BZ100715
069500         IF       Org-State NOT = SPACES                          BZ100716
069600             MOVE     Org-State TO  Orgm-State                    BZ100717
069700         END-IF                                                   BZ100718
069800         IF       Org-Zip NOT = SPACES                            BZ100719
069900             MOVE     Org-Zip TO  Orgm-Zip                        BZ100720
070000         END-IF                                                   BZ100721
070100         IF       Org-Country NOT = SPACES                        BZ100722
070200             MOVE     Org-Country TO  Orgm-Country                BZ100723
070300         END-IF                                                   BZ100724
070400         IF       Org-Website NOT = SPACES                        BZ100725
070500             MOVE     Org-Website TO  Orgm-Website                BZ100726
070600         END-IF                                                   BZ100727
070700         REWRITE  BZ-Org-Master-Record                            BZ100728
070800     END-IF.                                                      BZ100729
070900 AA040-EXIT.                                                      BZ100730
071000     EXIT.                                                        BZ100731
071100*                                                                 BZ100732
071200******************************************************************BZ100733
071300*                                                                 BZ100734
071400*     AA050 - Filing upsert.  Insert new by filing id, else       BZ100735
071500*     update only object id, form version and tax year.           BZ100736
071600*                                                                 BZ100737
071700******************************************************************BZ100738
071800 AA050-UPSERT-FILING       SECTION.                               BZ100739
071900     MOVE     "N"  TO  WS-Fil-Found-Sw.                           BZ100740
072000     MOVE     WS-Meta-Filing-Id  TO  Fil-Filing-Id.               BZ100741
072100     READ     FILING-FILE  KEY IS  Fil-Filing-Id                  BZ100742
072200         INVALID KEY  CONTINUE                                    BZ100743
072300         NOT INVALID KEY  SET  Fil-Was-Found  TO  TRUE            BZ100744
072400     END-READ.                                                    BZ100745
072500     IF       NOT Fil-Was-Found                                   BZ100746
072600         MOVE     SPACES              TO  BZ-Filing-Record        BZ100747
072700         MOVE     WS-Meta-Filing-Id   TO  Fil-Filing-Id           BZ100748
072800         MOVE     WS-Meta-Ein         TO  Fil-Ein                 BZ100749
072900         MOVE     WS-Meta-Tax-Period  TO  Fil-Tax-Period          BZ100750
073000         MOVE     WS-Meta-Form-Type   TO  Fil-Form-Type           BZ100751
073100         MOVE     WS-Meta-Form-Version  TO  Fil-Form-Version      BZ100752
073200         MOVE     WS-Meta-Tax-Year    TO  Fil-Tax-Year            BZ100753
073300         MOVE     Hdr-Submission      TO  Fil-Submission          BZ100754
073400         MOVE     Hdr-Object-Id       TO  Fil-Object-Id           BZ100755
073500         WRITE    BZ-Filing-Record                                BZ100756
073600     ELSE                                                         BZ100757
073700         MOVE     Hdr-Object-Id       TO  Fil-Object-Id           BZ100758
073800         MOVE     WS-Meta-Form-Version  TO  Fil-Form-Version      BZ100759
073900         MOVE     WS-Meta-Tax-Year    TO  Fil-Tax-Year            BZ100760
074000         REWRITE  BZ-Filing-Record                                BZ100761
074100     END-IF.                                                      BZ100762
074200 AA050-EXIT.                                                      BZ100763
074300     EXIT.                                                        BZ100764
074400*                                                                 BZ100765
074500******************************************************************BZ100766
074600*                                                                 BZ100767
074700*     AA060 - Scalar filing value.  Concordance lookup by         BZ100768
074800*     field name; unmapped and MANY fields are skipped, not       BZ100769
074900*     an error.  Insert-or-replace on (filing id, field id).      BZ100770
075000*                                                                 BZ100771
075100******************************************************************BZ100772
075200 AA060-SCALAR-VALUES       SECTION.                               BZ100773
075300     PERFORM  AA062-FIND-CONCORD  THRU  AA062-EXIT.               BZ100774
075400     IF       WS-Con-Ix  =  ZERO                                  BZ100775
075500         GO TO    AA060-EXIT                                      BZ100776
075600     END-IF.                                                      BZ100777
075700     IF       WS-Con-Is-Many (WS-Con-Ix)                          BZ100778
075800         GO TO    AA060-EXIT                                      BZ100779
075900     END-IF.                                                      BZ100780
076000     PERFORM  AA061-CONVERT-AND-WRITE  THRU  AA061-EXIT.          BZ100781
076100     ADD      1  TO  WS-Filing-Scalar-Cnt.                        BZ100782
076200 AA060-EXIT.                                                      BZ100783
076300     EXIT.                                                        BZ100784
076400*                                                                 BZ100785
076500* AA061 - convert this field's raw value via BZ210 and write      BZ100786
076600* (or replace) the FILING-VALUE record keyed on filing/field id.  BZ100787
076700 AA061-CONVERT-AND-WRITE   SECTION.                               BZ100788
076800     MOVE     SPACES  TO  BZ-Conversion-Area.                     BZ100789
076900     MOVE     WS-Dtl-Next-Raw-Value  TO  Cv-Raw-Value.            BZ100790
077000     PERFORM  AA063-RAW-VALUE-LEN  THRU  AA063-EXIT.              BZ100791
077100     MOVE     WS-Con-Type (WS-Con-Ix)  TO  Cv-Data-Type.          BZ100792
077200     CALL     "BZ210"  USING  BZ-Conversion-Area.                 BZ100793
077300     MOVE     WS-Meta-Filing-Id     TO  Fv-Filing-Id.             BZ100794
077400     MOVE     WS-Con-Ix             TO  Fv-Field-Id.              BZ100795
077500     MOVE     Cv-Type-Flag          TO  Fv-Type-Flag.             BZ100796
077600     MOVE     Cv-Text-Value         TO  Fv-Text-Value.            BZ100797
077700     MOVE     Cv-Numeric-Value      TO  Fv-Numeric-Value.         BZ100798
077800     MOVE     Cv-Boolean-Value      TO  Fv-Boolean-Value.         BZ100799
077900     MOVE     Cv-Date-Value         TO  Fv-Date-Value.            BZ100800
078000     WRITE    BZ-Filing-Value-Record                              BZ100801
078100         INVALID KEY                                              BZ100802
078200             REWRITE  BZ-Filing-Value-Record                      BZ100803
078300     END-WRITE.                                                   BZ100804
078400 AA061-EXIT.                                                      BZ100805
078500     EXIT.                                                        BZ100806
078600*                                                                 BZ100807
078700* AA062 - locate this field name in the concordance table by      BZ100808
078800* straight sequential search.  WS-Con-Ix left zero if not found.  BZ100809
078900 AA062-FIND-CONCORD        SECTION.                               BZ100810
079000     SET      WS-Con-Ix  TO  1.                                   BZ100811
079100     SEARCH   WS-Con-Entry                                        BZ100812
079200         AT END   SET  WS-Con-Ix  TO  ZERO                        BZ100813
079300         WHEN     WS-Con-Name (WS-Con-Ix) = WS-Dtl-Next-Field-NameBZ100814
079400             CONTINUE                                             BZ100815
079500     END-SEARCH.                                                  BZ100816
079600 AA062-EXIT.                                                      BZ100817
079700     EXIT.                                                        BZ100818
079800*                                                                 BZ100819
079900* AA063 - true length of the raw value before space padding,      BZ100820
080000* needed by BZ210's numeric clean routine.  60 if none found.     BZ100821
080100 AA063-RAW-VALUE-LEN       SECTION.                               BZ100822
080200     MOVE     60  TO  Cv-Raw-Value-Len.                           BZ100823
080300     INSPECT  Cv-Raw-Value  TALLYING  Cv-Raw-Value-Len            BZ100824
080400         FOR      CHARACTERS BEFORE INITIAL SPACE.                BZ100825
080500 AA063-EXIT.                                                      BZ100826
080600     EXIT.                                                        BZ100827
080700*                                                                 BZ100828
080800* AA022 - buffer one lookahead detail row belonging to a group,   BZ100829
080900* for the group pass to walk once the whole filing is in hand.    BZ100830
081000 AA022-BUFFER-GROUP-DETAIL SECTION.                               BZ100831
081100     ADD      1  TO  WS-Grp-Buffer-Count.                         BZ100832
081200     SET      WS-Grp-Ix  TO  WS-Grp-Buffer-Count.                 BZ100833
081300     MOVE     WS-Dtl-Next-Field-Name  TO                          BZ100834
081400         WS-Grp-Field-Name (WS-Grp-Ix).                           BZ100835
081500     MOVE     WS-Dtl-Next-Group-Name  TO                          BZ100836
081600         WS-Grp-Group-Name (WS-Grp-Ix).                           BZ100837
081700     MOVE     WS-Dtl-Next-Instance  TO                            BZ100838
081800         WS-Grp-Instance (WS-Grp-Ix).                             BZ100839
081900     MOVE     WS-Dtl-Next-Raw-Value  TO                           BZ100840
082000         WS-Grp-Raw-Value (WS-Grp-Ix).                            BZ100841
082100 AA022-EXIT.                                                      BZ100842
082200     EXIT.                                                        BZ100843
082300*                                                                 BZ100844
082400******************************************************************BZ100845
082500*                                                                 BZ100846
082600*     AA070 - Repeating groups.  A second pass over the           BZ100847
082700*     detail buffer, once per distinct group name seen in         BZ100848
082800*     this filing, after AA021 has finished buffering them.       BZ100849
082900*                                                                 BZ100850
083000******************************************************************BZ100851
083100 AA070-PROCESS-GROUPS      SECTION.                               BZ100852
083200     MOVE     ZERO  TO  WS-Seen-Group-Count.                      BZ100853
083300     PERFORM  AA071-ONE-GROUP-NAME  THRU  AA071-EXIT              BZ100854
083400         VARYING  WS-Grp-Ix  FROM 1 BY 1                          BZ100855
083500         UNTIL    WS-Grp-Ix > WS-Grp-Buffer-Count.                BZ100856
083600 AA070-EXIT.                                                      BZ100857
083700     EXIT.                                                        BZ100858
083800*                                                                 BZ100859
083900* AA071 - if the buffered row at WS-Grp-Ix names a group not      BZ100860
084000* already handled this filing, process the whole group now.       BZ100861
084100 AA071-ONE-GROUP-NAME      SECTION.                               BZ100862
084200     MOVE     "N"  TO  WS-Group-Seen-Sw.                          BZ100863
084300     PERFORM  AA072-CHECK-SEEN  THRU  AA072-EXIT                  BZ100864
084400         VARYING  WS-Seen-Ix  FROM 1 BY 1                         BZ100865
084500         UNTIL    WS-Seen-Ix > WS-Seen-Group-Count.               BZ100866
084600     IF       WS-Group-Seen                                       BZ100867
084700         GO TO    AA071-EXIT                                      BZ100868
084800     END-IF.                                                      BZ100869
084900     ADD      1  TO  WS-Seen-Group-Count.                         BZ100870
085000     MOVE     WS-Grp-Group-Name (WS-Grp-Ix)                       BZ100871
085100         TO       WS-Seen-Group-Name (WS-Seen-Group-Count).       BZ100872
085200     PERFORM  AA073-WRITE-ONE-GROUP  THRU  AA073-EXIT.            BZ100873
085300 AA071-EXIT.                                                      BZ100874
085400     EXIT.                                                        BZ100875
085500*                                                                 BZ100876
085600* AA072 - has this group name already been posted for this        BZ100877
085700* filing?  Sets WS-Group-Seen-Sw when the table entry matches.    BZ100878
085800 AA072-CHECK-SEEN          SECTION.                               BZ100879
085900     IF       WS-Seen-Group-Name (WS-Seen-Ix) =                   BZ100880
086000         WS-Grp-Group-Name (WS-Grp-Ix)                            BZ100881
086100         MOVE     "Y"  TO  WS-Group-Seen-Sw                       BZ100882
086200     END-IF.                                                      BZ100883
086300 AA072-EXIT.                                                      BZ100884
086400     EXIT.                                                        BZ100885
086500*                                                                 BZ100886
086600* AA073 - one group, fully.  Resolve its table name, tally its    BZ100887
086700* distinct instance numbers for a row count, write the group      BZ100888
086800* header (only if at least one value is written under it), then   BZ100889
086900* walk the buffer again converting and writing each of its rows.  BZ100890
087000 AA073-WRITE-ONE-GROUP     SECTION.                               BZ100891
087100     MOVE     SPACES  TO  BZ-Table-Name-Area.                     BZ100892
087200     MOVE     WS-Grp-Group-Name (WS-Grp-Ix)  TO  Tn-Group-Name.   BZ100893
087300     CALL     "BZ230"  USING  BZ-Table-Name-Area.                 BZ100894
087400     MOVE     ZERO  TO  WS-Distinct-Instance-Count.               BZ100895
087500     PERFORM  AA074-TALLY-INSTANCE  THRU  AA074-EXIT              BZ100896
087600         VARYING  WS-Chk-Ix  FROM 1 BY 1                          BZ100897
087700         UNTIL    WS-Chk-Ix > WS-Grp-Buffer-Count.                BZ100898
087800     IF       WS-Distinct-Instance-Count = ZERO                   BZ100899
087900         GO TO    AA073-EXIT                                      BZ100900
088000     END-IF.                                                      BZ100901
088100     ADD      1  TO  WS-Next-Group-Id.                            BZ100902
088200     MOVE     SPACES  TO  BZ-Group-Header-Record.                 BZ100903
088300     MOVE     WS-Next-Group-Id       TO  Gh-Group-Id.             BZ100904
088400     MOVE     WS-Meta-Filing-Id      TO  Gh-Filing-Id.            BZ100905
088500     MOVE     Tn-Table-Name          TO  Gh-Table-Name.           BZ100906
088600     MOVE     WS-Distinct-Instance-Count  TO  Gh-Row-Count.       BZ100907
088700     WRITE    BZ-Group-Header-Record.                             BZ100908
088800     PERFORM  AA076-ONE-GROUP-DETAIL  THRU  AA076-EXIT            BZ100909
088900         VARYING  WS-Chk-Ix  FROM 1 BY 1                          BZ100910
089000         UNTIL    WS-Chk-Ix > WS-Grp-Buffer-Count.                BZ100911
089100 AA073-EXIT.                                                      BZ100912
089200     EXIT.                                                        BZ100913
089300*                                                                 BZ100914
089400* AA074 - if the buffer row at WS-Chk-Ix belongs to the group     BZ100915
089500* now being written, fold its instance number into the distinct   BZ100916
089600* instance table (a fresh instance grows the table by one row).   BZ100917
089700 AA074-TALLY-INSTANCE      SECTION.                               BZ100918
089800     IF       WS-Grp-Group-Name (WS-Chk-Ix)  NOT =                BZ100919
089900         WS-Grp-Group-Name (WS-Grp-Ix)                            BZ100920
090000         GO TO    AA074-EXIT                                      BZ100921
090100     END-IF.                                                      BZ100922
090200     MOVE     "N"  TO  WS-Instance-Seen-Sw.                       BZ100923
090300     PERFORM  AA075-CHECK-INSTANCE  THRU  AA075-EXIT              BZ100924
090400         VARYING  WS-Inst-Ix  FROM 1 BY 1                         BZ100925
090500         UNTIL    WS-Inst-Ix > WS-Distinct-Instance-Count.        BZ100926
090600     IF       NOT WS-Instance-Seen                                BZ100927
090700         ADD      1  TO  WS-Distinct-Instance-Count               BZ100928
090800         MOVE     WS-Grp-Instance (WS-Chk-Ix)  TO                 BZ100929
090900             WS-Distinct-Instance (WS-Distinct-Instance-Count)    BZ100930
091000     END-IF.                                                      BZ100931
091100 AA074-EXIT.                                                      BZ100932
091200     EXIT.                                                        BZ100933
091300*                                                                 BZ100934
091400* AA075 - has this instance number already been counted?          BZ100935
091500 AA075-CHECK-INSTANCE      SECTION.                               BZ100936
091600     IF       WS-Distinct-Instance (WS-Inst-Ix)  =                BZ100937
091700         WS-Grp-Instance (WS-Chk-Ix)                              BZ100938
091800         MOVE     "Y"  TO  WS-Instance-Seen-Sw                    BZ100939
091900     END-IF.                                                      BZ100940
092000 AA075-EXIT.                                                      BZ100941
092100     EXIT.                                                        BZ100942
092200*                                                                 BZ100943
092300******************************************************************BZ100944
092400*                                                                 BZ100945
092500*     AA076 - one buffered detail row for the group now           BZ100946
092600*     being written.  Resolve/auto-assign its field id, then      BZ100947
092700*     convert and write one group value row under it.             BZ100948
092800*                                                                 BZ100949
092900******************************************************************BZ100950
093000 AA076-ONE-GROUP-DETAIL    SECTION.                               BZ100951
093100     IF       WS-Grp-Group-Name (WS-Chk-Ix)  NOT =                BZ100952
093200         WS-Grp-Group-Name (WS-Grp-Ix)                            BZ100953
093300         GO TO    AA076-EXIT                                      BZ100954
093400     END-IF.                                                      BZ100955
093500     PERFORM  AA077-FIND-OR-ADD-FIELD  THRU  AA077-EXIT.          BZ100956
093600     MOVE     SPACES  TO  BZ-Conversion-Area.                     BZ100957
093700     MOVE     WS-Grp-Raw-Value (WS-Chk-Ix)  TO  Cv-Raw-Value.     BZ100958
093800     MOVE     60  TO  Cv-Raw-Value-Len.                           BZ100959
093900     INSPECT  Cv-Raw-Value  TALLYING  Cv-Raw-Value-Len            BZ100960
094000         FOR      CHARACTERS BEFORE INITIAL SPACE.                BZ100961
094100     MOVE     WS-Con-Type (WS-Con-Ix)  TO  Cv-Data-Type.          BZ100962
094200     CALL     "BZ210"  USING  BZ-Conversion-Area.                 BZ100963
094300     MOVE     SPACES  TO  BZ-Group-Value-Record.                  BZ100964
094400     MOVE     WS-Next-Group-Id       TO  Gv-Group-Id.             BZ100965
094500     MOVE     WS-Grp-Instance (WS-Chk-Ix)  TO  Gv-Instance.       BZ100966
094600     MOVE     WS-Con-Ix              TO  Gv-Field-Id.             BZ100967
094700     MOVE     Cv-Type-Flag           TO  Gv-Type-Flag.            BZ100968
094800     MOVE     Cv-Text-Value          TO  Gv-Text-Value.           BZ100969
094900     MOVE     Cv-Numeric-Value       TO  Gv-Numeric-Value.        BZ100970
095000     MOVE     Cv-Boolean-Value       TO  Gv-Boolean-Value.        BZ100971
095100     MOVE     Cv-Date-Value          TO  Gv-Date-Value.           BZ100972
095200     WRITE    BZ-Group-Value-Record.                              BZ100973
095300     ADD      1  TO  WS-Filing-Group-Cnt.                         BZ100974
095400 AA076-EXIT.                                                      BZ100975
095500     EXIT.                                                        BZ100976
095600*                                                                 BZ100977
095700* AA077 - field id for a group column.  Same concordance table    BZ100978
095800* as the scalar lookup; a name not on file is auto-registered     BZ100979
095900* here (type from BZ220's suffix guess) so later occurrences of   BZ100980
096000* the same field name in this or a later filing reuse its id.     BZ100981
096100 AA077-FIND-OR-ADD-FIELD   SECTION.                               BZ100982
096200     SET      WS-Con-Ix  TO  1.                                   BZ100983
096300     SEARCH   WS-Con-Entry                                        BZ100984
096400         AT END   SET  WS-Con-Ix  TO  ZERO                        BZ100985
096500         WHEN     WS-Con-Name (WS-Con-Ix)  =                      BZ100986
096600             WS-Grp-Field-Name (WS-Chk-Ix)                        BZ100987
096700             CONTINUE                                             BZ100988
096800     END-SEARCH.                                                  BZ100989
096900     IF       WS-Con-Ix  NOT =  ZERO                              BZ100990
097000         GO TO    AA077-EXIT                                      BZ100991
097100     END-IF.                                                      BZ100992
097200     MOVE     SPACES  TO  BZ-Type-Guess-Area.                     BZ100993
097300     MOVE     WS-Grp-Field-Name (WS-Chk-Ix)  TO  Gs-Field-Name.   BZ100994
097400     MOVE     WS-Grp-Raw-Value (WS-Chk-Ix)   TO  Gs-Raw-Value.    BZ100995
097500     CALL     "BZ220"  USING  BZ-Type-Guess-Area.                 BZ100996
097600     ADD      1  TO  WS-Con-Count.                                BZ100997
097700     SET      WS-Con-Ix  TO  WS-Con-Count.                        BZ100998
097800     MOVE     WS-Grp-Field-Name (WS-Chk-Ix)                       BZ100999
097900         TO       WS-Con-Name (WS-Con-Ix).                        BZ101000
098000     MOVE     Gs-Guessed-Type    TO  WS-Con-Type (WS-Con-Ix).     BZ101001
098100     MOVE     SPACES             TO  WS-Con-Table (WS-Con-Ix).    BZ101002
098200     MOVE     SPACE              TO  WS-Con-Rel (WS-Con-Ix).      BZ101003
098300 AA077-EXIT.                                                      BZ101004
098400     EXIT.                                                        BZ101005
098500*                                                                 BZ101006
098600******************************************************************BZ101007
098700*                                                                 BZ101008
098800*     AA080 - Accounting.  One row to WORK-FILE for every         BZ101009
098900*     filing regardless of outcome; success/fail counters,        BZ101010
099000*     total fields, and form-type tally on success only.          BZ101011
099100*                                                                 BZ101012
099200******************************************************************BZ101013
099300 AA080-ACCOUNT-FILING      SECTION.                               BZ101014
099400     ADD      1  TO  WS-Files-Processed.                          BZ101015
099500     IF       Filing-Has-Not-Failed                               BZ101016
099600         ADD      1  TO  WS-Files-Succeeded                       BZ101017
099700         ADD      WS-Filing-Scalar-Cnt  TO  WS-Total-Fields       BZ101018
099800         PERFORM  AA081-TALLY-FORM-TYPE  THRU  AA081-EXIT         BZ101019
099900     ELSE                                                         BZ101020
100000         ADD      1  TO  WS-Files-Failed                          BZ101021
100100     END-IF.                                                      BZ101022
100200     MOVE     SPACES  TO  BZ-Detail-Work-Record.                  BZ101023
100300     MOVE     Hdr-Object-Id       TO  Wk-Object-Id.               BZ101024
100400     MOVE     Hdr-Ein             TO  Wk-Ein.                     BZ101025
100500     MOVE     Hdr-Form-Type       TO  Wk-Form-Type.               BZ101026
100600     MOVE     WS-Filing-Scalar-Cnt TO  Wk-Field-Count.            BZ101027
100700     MOVE     WS-Fail-Reason      TO  Wk-Error-Msg.               BZ101028
100800     IF       Filing-Has-Not-Failed                               BZ101029
100900         MOVE     "SUCCESS "  TO  Wk-Status                       BZ101030
101000         MOVE     Orgm-Name    TO  Wk-Org-Name                    BZ101031
101100     ELSE                                                         BZ101032
101200         MOVE     "FAILED  "  TO  Wk-Status                       BZ101033
101300         MOVE     Org-Name     TO  Wk-Org-Name                    BZ101034
101400     END-IF.                                                      BZ101035
101500     WRITE    BZ-Detail-Work-Record.                              BZ101036
101600 AA080-EXIT.                                                      BZ101037
101700     EXIT.                                                        BZ101038
101800*                                                                 BZ101039
101900* AA081 - bump this filing's form type in the run-wide tally      BZ101040
102000* table, adding a new entry the first time a form type is seen.   BZ101041
102100 AA081-TALLY-FORM-TYPE     SECTION.                               BZ101042
102200     SET      WS-Ft-Ix  TO  1.                                    BZ101043
102300     SEARCH   WS-Ft-Entry                                         BZ101044
102400         AT END                                                   BZ101045
102500             ADD      1  TO  WS-Ft-Table-Count                    BZ101046
102600             SET      WS-Ft-Ix  TO  WS-Ft-Table-Count             BZ101047
102700             MOVE     Hdr-Form-Type  TO  WS-Ft-Type (WS-Ft-Ix)    BZ101048
102800         WHEN     WS-Ft-Type (WS-Ft-Ix) = Hdr-Form-Type           BZ101049
102900             CONTINUE                                             BZ101050
103000     END-SEARCH.                                                  BZ101051
103100     ADD      1  TO  WS-Ft-Count (WS-Ft-Ix).                      BZ101052
103200 AA081-EXIT.                                                      BZ101053
103300     EXIT.                                                        BZ101054
103400*                                                                 BZ101055
103500******************************************************************BZ101056
103600*                                                                 BZ101057
103700*     AA090 - Return code.  Zero if at least one filing was       BZ101058
103800*     posted successfully this run, else 8 so the scheduler       BZ101059
103900*     flags a wholly unsuccessful run.                            BZ101060
104000*                                                                 BZ101061
104100******************************************************************BZ101062
104200 AA090-SET-RETURN-CODE     SECTION.                               BZ101063
104300     IF       WS-Files-Succeeded  >  ZERO                         BZ101064
104400         MOVE     ZERO  TO  RETURN-CODE                           BZ101065
104500     ELSE                                                         BZ101066
104600         MOVE     8     TO  RETURN-CODE                           BZ101067
104700     END-IF.                                                      BZ101068
104800 AA090-EXIT.                                                      BZ101069
104900     EXIT.                                                        BZ101070
105000*                                                                 BZ101071
105100* AA099 - fatal abend.  Display the reason, close what is open,   BZ101072
105200* and stop the run with a high return code for the scheduler.     BZ101073
105300 AA099-ABEND               SECTION.                               BZ101074
105400     DISPLAY  "BZ100 ABEND - "  WS-Abend-Message.                 BZ101075
105500     MOVE     16  TO  RETURN-CODE.                                BZ101076
105600     STOP     RUN.                                                BZ101077
105700 AA099-EXIT.                                                      BZ101078
105800     EXIT.                                                        BZ101079
105900*                                                                 BZ101080
106000******************************************************************BZ101081
106100*                                                                 BZ101082
106200*     ZZ080 - Processing report.  Three sections: run             BZ101083
106300*     summary, form-type distribution, and per-filing detail      BZ101084
106400*     read back from the WORK-FILE scratch written by AA080.      BZ101085
106500*                                                                 BZ101086
106600******************************************************************BZ101087
106700 ZZ080-WRITE-REPORT        SECTION.                               BZ101088
106800     ACCEPT   WS-Today  FROM  DATE.                               BZ101089
106900     OPEN     OUTPUT  PRINT-FILE.                                 BZ101090
107000     MOVE     SPACES  TO  WS-Rpt-Heading-2.                       BZ101091
107100     STRING   WS-Today-MM  "/"  WS-Today-DD  "/"  WS-Today-YY     BZ101092
107200         DELIMITED BY SIZE  INTO  Rh-Run-Date.                    BZ101093
107300     WRITE     WS-Print-Line  FROM  WS-Rpt-Heading-1              BZ101094
107400         AFTER ADVANCING PAGE.                                    BZ101095
107500     WRITE     WS-Print-Line  FROM  WS-Rpt-Heading-2              BZ101096
107600         AFTER ADVANCING 1.                                       BZ101097
107700     WRITE     WS-Print-Line  FROM  WS-Rpt-Blank-Line             BZ101098
107800         AFTER ADVANCING 1.                                       BZ101099
107900     PERFORM  ZZ081-SECTION-1  THRU  ZZ081-EXIT.                  BZ101100
108000     PERFORM  ZZ082-SECTION-2  THRU  ZZ082-EXIT.                  BZ101101
108100     PERFORM  ZZ083-SECTION-3  THRU  ZZ083-EXIT.                  BZ101102
108200     CLOSE    PRINT-FILE.                                         BZ101103
108300 ZZ080-EXIT.                                                      BZ101104
108400     EXIT.                                                        BZ101105
108500*                                                                 BZ101106
108600* ZZ081 - section 1, run summary.  Success rate rounded half up   BZ101107
108700* to one decimal - files succeeded times 100 over files processed.BZ101108
108800 ZZ081-SECTION-1           SECTION.                               BZ101109
108900     MOVE     "SECTION 1 - RUN SUMMARY"  TO  Rs-Label.            BZ101110
109000     MOVE     SPACES  TO  WS-Rpt-Summary-Line.                    BZ101111
109100     WRITE     WS-Print-Line  FROM  WS-Rpt-Summary-Line           BZ101112
109200         AFTER ADVANCING 1.                                       BZ101113
109300     MOVE     "TOTAL FILES PROCESSED"    TO  Rs-Label.            BZ101114
109400     MOVE     WS-Files-Processed          TO  Rs-Value.           BZ101115
109500     WRITE     WS-Print-Line  FROM  WS-Rpt-Summary-Line           BZ101116
109600         AFTER ADVANCING 1.                                       BZ101117
109700     MOVE     "FILES SUCCEEDED"          TO  Rs-Label.            BZ101118
109800     MOVE     WS-Files-Succeeded          TO  Rs-Value.           BZ101119
109900     WRITE     WS-Print-Line  FROM  WS-Rpt-Summary-Line           BZ101120
110000         AFTER ADVANCING 1.                                       BZ101121
110100     MOVE     "FILES FAILED"             TO  Rs-Label.            BZ101122
110200     MOVE     WS-Files-Failed             TO  Rs-Value.           BZ101123
110300     WRITE     WS-Print-Line  FROM  WS-Rpt-Summary-Line           BZ101124
110400         AFTER ADVANCING 1.                                       BZ101125
110500     IF       WS-Files-Processed  >  ZERO                         BZ101126
110600         COMPUTE  WS-Success-Rate  ROUNDED  =                     BZ101127
110700             WS-Files-Succeeded * 100 / WS-Files-Processed        BZ101128
110800     ELSE                                                         BZ101129
110900         MOVE     ZERO  TO  WS-Success-Rate                       BZ101130
111000     END-IF.                                                      BZ101131
111200     MOVE     "SUCCESS RATE"             TO  Rr-Label.            BZ101132
111300     MOVE     WS-Success-Rate-R           TO  Rr-Rate.            BZ101133
111400     MOVE     "%"                        TO  Rr-Pct-Sign.         BZ101134
111500     WRITE     WS-Print-Line  FROM  WS-Rpt-Rate-Line              BZ101135
111600         AFTER ADVANCING 1.                                       BZ101136
111700     MOVE     "TOTAL FIELDS EXTRACTED"   TO  Rs-Label.            BZ101137
111800     MOVE     WS-Total-Fields             TO  Rs-Value.           BZ101138
111900     WRITE     WS-Print-Line  FROM  WS-Rpt-Summary-Line           BZ101139
112000         AFTER ADVANCING 1.                                       BZ101140
112100     WRITE     WS-Print-Line  FROM  WS-Rpt-Blank-Line             BZ101141
112200         AFTER ADVANCING 1.                                       BZ101142
112300 ZZ081-EXIT.                                                      BZ101143
112400     EXIT.                                                        BZ101144
112500*                                                                 BZ101145
112600******************************************************************BZ101146
112700*                                                                 BZ101147
112800*     ZZ082 - Section 2, form type distribution.  One line        BZ101148
112900*     per form type, tallied over successful filings only,        BZ101149
113000*     percentage rounded half up to one decimal.                  BZ101150
113100*                                                                 BZ101151
113200******************************************************************BZ101152
113300 ZZ082-SECTION-2           SECTION.                               BZ101153
113400     MOVE     "SECTION 2 - FORM TYPE DISTRIBUTION"  TO  Rs-Label. BZ101154
113500     MOVE     SPACES  TO  WS-Rpt-Summary-Line.                    BZ101155
113600     WRITE     WS-Print-Line  FROM  WS-Rpt-Summary-Line           BZ101156
113700         AFTER ADVANCING 1.                                       BZ101157
113800     PERFORM  ZZ082A-ONE-FORM-TYPE  THRU  ZZ082A-EXIT             BZ101158
113900         VARYING  WS-Ft-Ix  FROM 1 BY 1                           BZ101159
114000         UNTIL    WS-Ft-Ix > WS-Ft-Table-Count.                   BZ101160
114100     WRITE     WS-Print-Line  FROM  WS-Rpt-Blank-Line             BZ101161
114200         AFTER ADVANCING 1.                                       BZ101162
114300 ZZ082-EXIT.                                                      BZ101163
114400     EXIT.                                                        BZ101164
114500*                                                                 BZ101165
114600* ZZ082A - one form type's distribution line.                     BZ101166
114700 ZZ082A-ONE-FORM-TYPE      SECTION.                               BZ101167
114800     MOVE     SPACES  TO  WS-Rpt-Dist-Line.                       BZ101168
114900     MOVE     WS-Ft-Type (WS-Ft-Ix)   TO  Rd-Form-Type.           BZ101169
115000     MOVE     WS-Ft-Count (WS-Ft-Ix)  TO  Rd-Count.               BZ101170
115100     IF       WS-Files-Succeeded  >  ZERO                         BZ101171
115200         COMPUTE  WS-Success-Rate  ROUNDED  =                     BZ101172
115300             WS-Ft-Count (WS-Ft-Ix) * 100 / WS-Files-Succeeded    BZ101173
115400     ELSE                                                         BZ101174
115500         MOVE     ZERO  TO  WS-Success-Rate                       BZ101175
115600     END-IF.                                                      BZ101176
115800     MOVE     WS-Success-Rate-R       TO  Rd-Pct.                 BZ101177
115900     MOVE     "%"                    TO  Rd-Pct-Sign.             BZ101178
116000     WRITE     WS-Print-Line  FROM  WS-Rpt-Dist-Line              BZ101179
116100         AFTER ADVANCING 1.                                       BZ101180
116200 ZZ082A-EXIT.                                                     BZ101181
116300     EXIT.                                                        BZ101182
116400*                                                                 BZ101183
116500* ZZ083 - section 3, processing detail.  WORK-FILE is reopened    BZ101184
116600* for input and read back one row at a time; a failed filing      BZ101185
116700* additionally gets an error line under its detail line.          BZ101186
116800 ZZ083-SECTION-3           SECTION.                               BZ101187
116900     MOVE     "SECTION 3 - PROCESSING DETAIL"  TO  Rs-Label.      BZ101188
117000     MOVE     SPACES  TO  WS-Rpt-Summary-Line.                    BZ101189
117100     WRITE     WS-Print-Line  FROM  WS-Rpt-Summary-Line           BZ101190
117200         AFTER ADVANCING 1.                                       BZ101191
117300     OPEN     INPUT  WORK-FILE.                                   BZ101192
117400     MOVE     "N"  TO  WS-Work-Eof-Sw.                            BZ101193
117500     PERFORM  ZZ083A-READ-WORK  THRU  ZZ083A-EXIT.                BZ101194
117600     PERFORM  ZZ083B-ONE-DETAIL-LINE  THRU  ZZ083B-EXIT           BZ101195
117700         UNTIL    WS-Work-Eof-Sw = "Y".                           BZ101196
117800     CLOSE    WORK-FILE.                                          BZ101197
117900 ZZ083-EXIT.                                                      BZ101198
118000     EXIT.                                                        BZ101199
118100*                                                                 BZ101200
118200* ZZ083A - one WORK-FILE row.                                     BZ101201
118300 ZZ083A-READ-WORK          SECTION.                               BZ101202
118400     READ     WORK-FILE                                           BZ101203
118500         AT END    MOVE  "Y"  TO  WS-Work-Eof-Sw                  BZ101204
118600     END-READ.                                                    BZ101205
118700 ZZ083A-EXIT.                                                     BZ101206
118800     EXIT.                                                        BZ101207
118900*                                                                 BZ101208
119000* ZZ083B - build and write this filing's detail line, plus an     BZ101209
119100* error line under it when the scratch row shows a failure.       BZ101210
119200 ZZ083B-ONE-DETAIL-LINE    SECTION.                               BZ101211
119300     MOVE     SPACES  TO  WS-Rpt-Detail-Line.                     BZ101212
119400     MOVE     Wk-Object-Id     TO  Rt-Object-Id.                  BZ101213
119500     MOVE     Wk-Status        TO  Rt-Status.                     BZ101214
119600     MOVE     Wk-Org-Name      TO  Rt-Org-Name.                   BZ101215
119700     MOVE     Wk-Ein           TO  Rt-Ein.                        BZ101216
119800     MOVE     Wk-Form-Type     TO  Rt-Form-Type.                  BZ101217
119900     MOVE     Wk-Field-Count   TO  Rt-Field-Count.                BZ101218
120000     WRITE     WS-Print-Line  FROM  WS-Rpt-Detail-Line            BZ101219
120100         AFTER ADVANCING 1.                                       BZ101220
120200     IF       Wk-Status  =  "FAILED  "                            BZ101221
120300         MOVE     SPACES         TO  WS-Rpt-Error-Line            BZ101222
120400         MOVE     Wk-Error-Msg   TO  Re-Message                   BZ101223
120500         WRITE     WS-Print-Line  FROM  WS-Rpt-Error-Line         BZ101224
120600             AFTER ADVANCING 1                                    BZ101225
120700     END-IF.                                                      BZ101226
120800     PERFORM  ZZ083A-READ-WORK  THRU  ZZ083A-EXIT.                BZ101227
120900 ZZ083B-EXIT.                                                     BZ101228
121000     EXIT.                                                        BZ101229
121100*                                                                 BZ101230
