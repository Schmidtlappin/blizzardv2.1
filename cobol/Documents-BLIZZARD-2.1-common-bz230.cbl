000100 IDENTIFICATION           DIVISION.                               BZ230010
000200*                                                                 BZ230020
000300* ****************************************************************BZ230040
000400*                                                                *BZ230050
000500*          Group Element Name Normalizer                        * BZ230060
000700*          Turns a raw repeating group element name off the       BZ230070
000800*          extract feed into the canonical table name it is       BZ230080
000900*          filed under.                                           BZ230090
001000*                                                                *BZ230091
001100* ****************************************************************BZ230100
001200*                                                                 BZ230110
001300 PROGRAM-ID.               BZ230.                                 BZ230120
001400*  *                                                              BZ230130
001500*     AUTHOR.               A. E. BLAKELY.                        BZ230140
001600*     INSTALLATION.         FORM DATA SYSTEMS, INC.               BZ230150
001700*     DATE-WRITTEN.         14/01/91.                             BZ230160
001800*     DATE-COMPILED.                                              BZ230170
001900*     SECURITY.             COMPANY CONFIDENTIAL - INTERNAL USE   BZ230180
002000*                           ONLY.  NOT FOR DISTRIBUTION OUTSIDE   BZ230190
002100*                           FORM DATA SYSTEMS, INC.               BZ230200
002200*  *                                                              BZ230210
002300*     REMARKS.              The eleven group names below are      BZ230220
002400*                           the ones the audit desk actually      BZ230230
002500*                           uses week to week - matched exact     BZ230240
002600*                           first, then by substring either       BZ230250
002700*                           way so a filer's schema revision      BZ230260
002800*                           does not orphan the mapping.  Any     BZ230270
002900*                           group not on the list gets a          BZ230280
003000*                           generated name so it still lands      BZ230290
003100*                           somewhere the audit desk can find     BZ230300
003200*                           it.                                   BZ230310
003300*  *                                                              BZ230320
003400*     CALLED BY.            BZ100.                                BZ230330
003500*  *                                                              BZ230340
003600* CHANGES:                                                        BZ230350
003700* 14/01/91 aeb -       Created with 4 mapped groups, officer      BZ230360
003800*                      comp and other expenses only.              BZ230370
003900* 09/06/93 twb -    01 Added foreign grants and program service   BZ230380
004000*                      revenue groups per audit desk request.     BZ230390
004100* 23/11/93 twb -    02 Substring match added both directions -    BZ230400
004200*                      exact match alone was missing schema       BZ230410
004300*                      variants like OfficerDirectorTrusteeGrp.   BZ230420
004400* 30/09/98 twb -  Y2K.02 No date data touched by this routine,    BZ230430
004500*                      reviewed and passed with no changes.       BZ230440
004600* 08/03/04 dlp -    03 Reworked for the e-file extract feed and   BZ230450
004700*                      widened the table to all 11 current        BZ230460
004800*                      groups; added the fallback name builder.   BZ230470
004900* 19/07/08 dlp -    04 Fallback prefix list widened to catch      BZ230480
005000*                      ReturnHeader/ReturnData per SY request.    BZ230490
005100* 12/02/26 jrm -    05 Ticket FD-4471.  Rebuilt for the current   BZ230500
005200*                      Blizzard 2.1 table-name area layout, no    BZ230510
005300*                      logic change.                              BZ230520
005400*  *                                                              BZ230530
005500 ENVIRONMENT               DIVISION.                              BZ230540
005600*                                                                 BZ230550
005700 CONFIGURATION             SECTION.                               BZ230560
005800 SPECIAL-NAMES.                                                   BZ230570
005900     C01 IS TOP-OF-FORM.                                          BZ230580
006000 DATA                      DIVISION.                              BZ230590
006100*                                                                 BZ230600
006200 WORKING-STORAGE          SECTION.                                BZ230610
006300*                                                                 BZ230620
006400 01  WS-Prog-Name          pic x(17) value "BZ230 (1.05)".        BZ230630
006500*                                                                 BZ230640
006600* --------------  Fixed 11 row lookup table  -------------------- BZ230650
006700 01  WS-Map-Table.                                                BZ230660
006800     03  WS-Map-Row  occurs 11 times                              BZ230670
006900             indexed by WS-Map-Ix.                                BZ230680
007000         05  WS-Map-Elem       pic x(30).                         BZ230690
007100         05  WS-Map-Tab        pic x(30).                         BZ230700
007200 01  WS-Map-Table-R  redefines  WS-Map-Table.                     BZ230710
007300     03  WS-Map-Pair  pic x(60)  occurs 11 times.                 BZ230720
007400*                                                                 BZ230730
007500 01  WS-Map-Values.                                               BZ230740
007600     03  filler pic x(60) value                                   BZ230750
007700   "Form990PartVIISectionAGrp     compensation_officers         ".BZ230760
007800     03  filler pic x(60) value                                   BZ230770
007900   "OfficerDirectorTrusteeKeyEmpl compensation_officers         ".BZ230780
008000     03  filler pic x(60) value                                   BZ230790
008100   "OtherExpensesGrp              expenses_other                ".BZ230800
008200     03  filler pic x(60) value                                   BZ230810
008300   "GrantsToOrgOutsideUSGrp       foreign_org_grants            ".BZ230820
008400     03  filler pic x(60) value                                   BZ230830
008500   "SupplementalInformationDetail supplemental_info             ".BZ230840
008600     03  filler pic x(60) value                                   BZ230850
008700   "ProgramServiceRevenueGrp      program_service_revenue       ".BZ230860
008800     03  filler pic x(60) value                                   BZ230870
008900   "RelatedOrgInformationGrp      related_organizations         ".BZ230880
009000     03  filler pic x(60) value                                   BZ230890
009100  "UnrelatedOrgTxblPartnershipGrpunrelated_partnerships        ". BZ230900
009200     03  filler pic x(60) value                                   BZ230910
009300   "ReceivablesFromOfficersGrp    receivables_from_officers     ".BZ230920
009400     03  filler pic x(60) value                                   BZ230930
009500  "CompOfHighestPaidEmplGrp      highest_compensated_employees ". BZ230940
009600     03  filler pic x(60) value                                   BZ230950
009700   "IndependentContractorCompGrp  independent_contractors       ".BZ230960
009800 01  WS-Map-Values-R  redefines  WS-Map-Values.                   BZ230970
009900    03  WS-Map-Init-Pair  pic x(60)  occurs 11 times.             BZ230980
010000*                                                                 BZ230990
010100* --------------  Substring test working area  ------------------ BZ231000
010200 01  WS-Test-Name          pic x(30).                             BZ231010
010300 01  WS-Test-Chars   redefines  WS-Test-Name.                     BZ231020
010400     03  WS-Test-Char      pic x  occurs 30.                      BZ231030
010500 77  WS-Elem-Len           pic 9(4)  comp  value zero.            BZ231040
010600 77  WS-Map-Len            pic 9(4)  comp  value zero.            BZ231050
010700 77  WS-Sub                pic 9(4)  comp  value zero.            BZ231060
010800 77  WS-Ix                 pic 9(4)  comp  value zero.            BZ231070
010900 77  WS-Substr-Hit         pic x     value "N".                   BZ231080
011000     88  Substr-Is-Hit                 value "Y".                 BZ231090
011100 77  WS-Exact-Hit          pic x     value "N".                   BZ231100
011200     88  Exact-Is-Hit                  value "Y".                 BZ231110
011300*                                                                 BZ231120
011400* -------------  Fallback name builder area  ---------            BZ231130
011500 01  WS-Work-Name          pic x(30)  value spaces.               BZ231140
011600 01  WS-Work-Chars   redefines  WS-Work-Name.                     BZ231150
011700     03  WS-Work-Char      pic x  occurs 30.                      BZ231160
011800 01  WS-Out-Name           pic x(30)  value spaces.               BZ231170
011900 01  WS-Out-Chars    redefines  WS-Out-Name.                      BZ231180
012000     03  WS-Out-Char       pic x  occurs 30.                      BZ231190
012100 77  WS-Work-Len           pic 9(4)  comp  value zero.            BZ231200
012200 77  WS-Out-Len            pic 9(4)  comp  value zero.            BZ231210
012300 77  WS-Char               pic x.                                 BZ231220
012400 77  WS-Prev-Was-Low       pic x     value "N".                   BZ231230
012500     88  Prev-Was-Lower                value "Y".                 BZ231240
012600 01  WS-Prefix-Table.                                             BZ231250
012700     03  filler pic x(12) value "Frm         ".                   BZ231260
012800     03  filler pic x(12) value "Form        ".                   BZ231270
012900     03  filler pic x(12) value "Irs         ".                   BZ231280
013000     03  filler pic x(12) value "IRS         ".                   BZ231290
013100     03  filler pic x(12) value "ReturnHeader".                   BZ231300
013200     03  filler pic x(12) value "Return      ".                   BZ231310
013300     03  filler pic x(12) value "ReturnData  ".                   BZ231320
013400 01  WS-Prefix-Table-R  redefines  WS-Prefix-Table.               BZ231330
013500     03  WS-Prefix  pic x(12)  occurs 7 times.                    BZ231340
013600 01  WS-Suffix-Table.                                             BZ231350
013700     03  filler pic x(6) value "Ind   ".                          BZ231360
013800     03  filler pic x(6) value "Amt   ".                          BZ231370
013900     03  filler pic x(6) value "Txt   ".                          BZ231380
014000     03  filler pic x(6) value "Num   ".                          BZ231390
014100     03  filler pic x(6) value "Desc  ".                          BZ231400
014200     03  filler pic x(6) value "Grp   ".                          BZ231410
014300     03  filler pic x(6) value "Group ".                          BZ231420
014400 01  WS-Suffix-Table-R  redefines  WS-Suffix-Table.               BZ231430
014500     03  WS-Suffix  pic x(6)  occurs 7 times.                     BZ231440
014600 77  WS-Pfx-Ix             pic 9(4)  comp  value zero.            BZ231450
014700 77  WS-Pfx-Len            pic 9(4)  comp  value zero.            BZ231460
014800 LINKAGE                  SECTION.                                BZ231470
014900*                                                                 BZ231480
015000 COPY "Documents-BLIZZARD-2.1-copybooks-wstabnm.cob".             BZ231490
015100 PROCEDURE  DIVISION USING BZ-Table-Name-Area.                    BZ231500
015200*                                                                 BZ231510
015300 B230-MAIN                SECTION.                                BZ231520
015400*  *                                                              BZ231530
015500     MOVE     WS-Map-Values-R  TO  WS-Map-Table-R.                BZ231540
015600     MOVE     SPACES        TO  Tn-Table-Name.                    BZ231550
015700     MOVE     ZERO          TO  WS-Ix.                            BZ231560
015800     MOVE     "N"           TO  WS-Exact-Hit.                     BZ231570
015900*                                                                 BZ231580
016000* Exact match pass first - runs the whole 11 row table.           BZ231590
016100     PERFORM  B230-EXACT-STEP  THRU  B230-EXACT-STEP-EXIT         BZ231600
016200              VARYING WS-Map-Ix FROM 1 BY 1                       BZ231610
016300              UNTIL WS-Map-Ix > 11  OR  Exact-Is-Hit.             BZ231620
016400     IF       Exact-Is-Hit                                        BZ231630
016500              GO TO B230-MAIN-EXIT.                               BZ231640
016600*                                                                 BZ231650
016700* No exact hit - substring pass, either direction.                BZ231660
016800     MOVE     "N"           TO  WS-Substr-Hit.                    BZ231670
016900     PERFORM  B230-SUBSTR-STEP  THRU  B230-SUBSTR-STEP-EXIT       BZ231680
017000              VARYING WS-Map-Ix FROM 1 BY 1                       BZ231690
017100              UNTIL WS-Map-Ix > 11  OR  Substr-Is-Hit.            BZ231700
017200     IF       Substr-Is-Hit                                       BZ231710
017300              GO TO B230-MAIN-EXIT.                               BZ231720
017400*                                                                 BZ231730
017500* Not on the mapped list at all - build the fallback name.        BZ231740
017600     PERFORM  B230-FALLBACK   THRU  B230-FALLBACK-EXIT.           BZ231750
017700 B230-MAIN-EXIT.                                                  BZ231760
017800     EXIT     PROGRAM.                                            BZ231770
017900*                                                                 BZ231780
018000 B230-EXACT-STEP          SECTION.                                BZ231790
018100*  *                                                              BZ231800
018200     IF       Tn-Group-Name (1:30) = WS-Map-Elem (WS-Map-Ix)      BZ231810
018300              MOVE  WS-Map-Tab (WS-Map-Ix)  TO  Tn-Table-Name     BZ231820
018400              MOVE  "Y"  TO  WS-Exact-Hit.                        BZ231830
018500 B230-EXACT-STEP-EXIT.                                            BZ231840
018600     EXIT.                                                        BZ231850
018700*                                                                 BZ231860
018800 B230-SUBSTR-STEP         SECTION.                                BZ231870
018900*  *                                                              BZ231880
019000* 23/11/93 twb - either the group name contains the table's       BZ231890
019100* mapped element, or the mapped element contains the group        BZ231900
019200* name - covers filer schema variants either way.                 BZ231910
019300     MOVE     ZERO          TO  WS-Elem-Len  WS-Map-Len.          BZ231920
019400     INSPECT   WS-Map-Elem (WS-Map-Ix)  TALLYING WS-Map-Len       BZ231930
019500               FOR CHARACTERS BEFORE INITIAL SPACES.              BZ231940
019600     IF        WS-Map-Len = ZERO                                  BZ231950
019700               MOVE  30  TO  WS-Map-Len.                          BZ231960
019800     INSPECT   Tn-Group-Name  TALLYING WS-Elem-Len                BZ231970
019900               FOR CHARACTERS BEFORE INITIAL SPACES.              BZ231980
020000     IF        WS-Elem-Len = ZERO                                 BZ231990
020100               MOVE  30  TO  WS-Elem-Len.                         BZ232000
020200*                                                                 BZ232010
020300     IF        WS-Elem-Len >= WS-Map-Len                          BZ232020
020400               MOVE  Tn-Group-Name       TO  WS-Test-Name         BZ232030
020500               MOVE  WS-Map-Elem (WS-Map-Ix)(1:WS-Map-Len)        BZ232040
020600                                          TO  WS-Work-Name        BZ232050
020700               COMPUTE  WS-Sub = WS-Elem-Len - WS-Map-Len + 1     BZ232060
020800               PERFORM  B230-CONTAINS  THRU  B230-CONTAINS-EXIT   BZ232070
020900                        VARYING WS-Ix FROM 1 BY 1                 BZ232080
021000                        UNTIL WS-Ix > WS-Sub  OR Substr-Is-Hit    BZ232090
021100     ELSE                                                         BZ232100
021200               MOVE  WS-Map-Elem (WS-Map-Ix)  TO  WS-Test-Name    BZ232110
021300               MOVE  Tn-Group-Name (1:WS-Elem-Len)                BZ232120
021400                                          TO  WS-Work-Name        BZ232130
021500               COMPUTE  WS-Sub = WS-Map-Len - WS-Elem-Len + 1     BZ232140
021600               PERFORM  B230-CONTAINS  THRU  B230-CONTAINS-EXIT   BZ232150
021700                        VARYING WS-Ix FROM 1 BY 1                 BZ232160
021800                        UNTIL WS-Ix > WS-Sub  OR Substr-Is-Hit.   BZ232170
021900     IF        Substr-Is-Hit                                      BZ232180
022000               MOVE  WS-Map-Tab (WS-Map-Ix)  TO  Tn-Table-Name.   BZ232190
022100 B230-SUBSTR-STEP-EXIT.                                           BZ232200
022200     EXIT.                                                        BZ232210
022300*                                                                 BZ232220
022400 B230-CONTAINS            SECTION.                                BZ232230
022500*  *                                                              BZ232240
022600      IF WS-Test-Name (WS-Ix:WS-Work-Len) =                       BZ232250
022650         WS-Work-Name (1:WS-Work-Len)                             BZ232255
022700               MOVE  "Y"  TO  WS-Substr-Hit.                      BZ232260
022800 B230-CONTAINS-EXIT.                                              BZ232270
022900     EXIT.                                                        BZ232280
023000*                                                                 BZ232290
023100 B230-FALLBACK            SECTION.                                BZ232300
023200*  *                                                              BZ232310
023300* 08/03/04 dlp - strip a leading prefix, strip a trailing         BZ232320
023400* suffix, fold camel case to lower snake case, drop any           BZ232330
023500* character left over that is not alnum or underscore, then       BZ232340
023600* prefix the whole thing with repeating_ per the 2004 rework.     BZ232350
023700     MOVE     Tn-Group-Name (1:30)  TO  WS-Work-Name.             BZ232360
023800     PERFORM  B230-STRIP-PREFIX  THRU  B230-STRIP-PREFIX-EXIT.    BZ232370
023900     PERFORM  B230-STRIP-SUFFIX  THRU  B230-STRIP-SUFFIX-EXIT.    BZ232380
024000     PERFORM  B230-FOLD-CASE     THRU  B230-FOLD-CASE-EXIT.       BZ232390
024100     MOVE     SPACES        TO  Tn-Table-Name.                    BZ232400
024200     STRING   "repeating_"  DELIMITED BY SIZE                     BZ232410
024300              WS-Out-Name (1:WS-Out-Len)  DELIMITED BY SIZE       BZ232420
024400              INTO Tn-Table-Name.                                 BZ232430
024500 B230-FALLBACK-EXIT.                                              BZ232440
024600     EXIT.                                                        BZ232450
024700*                                                                 BZ232460
024800 B230-STRIP-PREFIX        SECTION.                                BZ232470
024900*  *                                                              BZ232480
025000     MOVE     ZERO          TO  WS-Work-Len.                      BZ232490
025100     INSPECT  WS-Work-Name  TALLYING WS-Work-Len                  BZ232500
025200              FOR CHARACTERS BEFORE INITIAL SPACES.               BZ232510
025300     IF       WS-Work-Len = ZERO                                  BZ232520
025400              MOVE  30  TO  WS-Work-Len.                          BZ232530
025500     PERFORM  B230-PFX-STEP  THRU  B230-PFX-STEP-EXIT             BZ232540
025600              VARYING WS-Pfx-Ix FROM 1 BY 1                       BZ232550
025700              UNTIL WS-Pfx-Ix > 7  OR  Substr-Is-Hit.             BZ232560
025800 B230-STRIP-PREFIX-EXIT.                                          BZ232570
025900     EXIT.                                                        BZ232580
026000*                                                                 BZ232590
026100 B230-PFX-STEP            SECTION.                                BZ232600
026200*  *                                                              BZ232610
026300     MOVE     ZERO          TO  WS-Pfx-Len.                       BZ232620
026400     IF       WS-Pfx-Ix = 1                                       BZ232630
026500              MOVE  "N"  TO  WS-Substr-Hit.                       BZ232640
026600     INSPECT  WS-Prefix (WS-Pfx-Ix)  TALLYING WS-Pfx-Len          BZ232650
026700              FOR CHARACTERS BEFORE INITIAL SPACES.               BZ232660
026800     IF       WS-Work-Len > WS-Pfx-Len                            BZ232670
026900     AND WS-Work-Name (1:WS-Pfx-Len) =                            BZ232680
026950         WS-Prefix (WS-Pfx-Ix)(1:WS-Pfx-Len)                      BZ232685
027000              MOVE  WS-Work-Name (WS-Pfx-Len + 1:30 - WS-Pfx-Len) BZ232690
027100                                     TO  WS-Test-Name             BZ232700
027200              MOVE  WS-Test-Name        TO  WS-Work-Name          BZ232710
027300              MOVE  "Y"  TO  WS-Substr-Hit.                       BZ232720
027400 B230-PFX-STEP-EXIT.                                              BZ232730
027500     EXIT.                                                        BZ232740
027600*                                                                 BZ232750
027700 B230-STRIP-SUFFIX        SECTION.                                BZ232760
027800*  *                                                              BZ232770
027900     MOVE     ZERO          TO  WS-Work-Len.                      BZ232780
028000     INSPECT  WS-Work-Name  TALLYING WS-Work-Len                  BZ232790
028100              FOR CHARACTERS BEFORE INITIAL SPACES.               BZ232800
028200     IF       WS-Work-Len = ZERO                                  BZ232810
028300              MOVE  30  TO  WS-Work-Len.                          BZ232820
028400     MOVE     "N"           TO  WS-Substr-Hit.                    BZ232830
028500     PERFORM  B230-SFX-STEP  THRU  B230-SFX-STEP-EXIT             BZ232840
028600              VARYING WS-Pfx-Ix FROM 1 BY 1                       BZ232850
028700              UNTIL WS-Pfx-Ix > 7  OR  Substr-Is-Hit.             BZ232860
028800 B230-STRIP-SUFFIX-EXIT.                                          BZ232870
028900     EXIT.                                                        BZ232880
029000*                                                                 BZ232890
029100 B230-SFX-STEP            SECTION.                                BZ232900
029200*  *                                                              BZ232910
029300     MOVE     ZERO          TO  WS-Pfx-Len.                       BZ232920
029400     INSPECT  WS-Suffix (WS-Pfx-Ix)  TALLYING WS-Pfx-Len          BZ232930
029500              FOR CHARACTERS BEFORE INITIAL SPACES.               BZ232940
029600     IF       WS-Work-Len > WS-Pfx-Len                            BZ232950
029700     AND WS-Work-Name (WS-Work-Len - WS-Pfx-Len + 1:              BZ232960
029750         WS-Pfx-Len)                                              BZ232965
029800                = WS-Suffix (WS-Pfx-Ix)(1:WS-Pfx-Len)             BZ232970
029900              COMPUTE  WS-Work-Len = WS-Work-Len - WS-Pfx-Len     BZ232980
030000              MOVE  SPACES  TO  WS-Test-Name                      BZ233000
030100    MOVE  WS-Work-Name (1:WS-Work-Len)  TO  WS-Test-Name          BZ233010
030200              MOVE  WS-Test-Name        TO  WS-Work-Name          BZ233020
030300              MOVE  "Y"  TO  WS-Substr-Hit.                       BZ233030
030400 B230-SFX-STEP-EXIT.                                              BZ233040
030500     EXIT.                                                        BZ233050
030600*                                                                 BZ233060
030700 B230-FOLD-CASE           SECTION.                                BZ233070
030800*  *                                                              BZ233080
030900* CamelCase to lower_snake_case - an upper case letter that       BZ233090
031000* follows a lower case letter (or digit) gets an underscore       BZ233100
031100* ahead of it, then every letter is folded to lower case; any     BZ233110
031200* leftover character that is not alnum or underscore is dropped.  BZ233120
031300     MOVE     SPACES        TO  WS-Out-Name.                      BZ233130
031400     MOVE     ZERO          TO  WS-Out-Len.                       BZ233140
031500     MOVE     "N"           TO  WS-Prev-Was-Low.                  BZ233150
031600     MOVE     ZERO          TO  WS-Work-Len.                      BZ233160
031700     INSPECT  WS-Work-Name  TALLYING WS-Work-Len                  BZ233170
031800              FOR CHARACTERS BEFORE INITIAL SPACES.               BZ233180
031900     IF       WS-Work-Len = ZERO                                  BZ233190
032000              MOVE  30  TO  WS-Work-Len.                          BZ233200
032100     PERFORM  B230-FOLD-STEP  THRU  B230-FOLD-STEP-EXIT           BZ233210
032200              VARYING WS-Sub FROM 1 BY 1                          BZ233220
032300              UNTIL WS-Sub > WS-Work-Len.                         BZ233230
032400 B230-FOLD-CASE-EXIT.                                             BZ233240
032500     EXIT.                                                        BZ233250
032600*                                                                 BZ233260
032700 B230-FOLD-STEP           SECTION.                                BZ233270
032800*  *                                                              BZ233280
032900     MOVE     WS-Work-Char (WS-Sub)  TO  WS-Char.                 BZ233290
033000     IF       WS-Char = "A" OR "B" OR "C" OR "D" OR "E" OR "F"    BZ233300
033100           OR WS-Char = "G" OR "H" OR "I" OR "J" OR "K" OR "L"    BZ233310
033200           OR WS-Char = "M" OR "N" OR "O" OR "P" OR "Q" OR "R"    BZ233320
033300           OR WS-Char = "S" OR "T" OR "U" OR "V" OR "W" OR "X"    BZ233330
033400           OR WS-Char = "Y" OR "Z"                                BZ233340
033500              IF   Prev-Was-Lower                                 BZ233350
033600                   IF WS-Out-Len < 30                             BZ233360
033700                      ADD  1  TO  WS-Out-Len                      BZ233370
033800                      MOVE "_" TO WS-Out-Char (WS-Out-Len)        BZ233380
033900                   END-IF                                         BZ233390
034000              END-IF                                              BZ233400
034100              INSPECT  WS-Char  CONVERTING                        BZ233410
034200                       "ABCDEFGHIJKLMNOPQRSTUVWXYZ"               BZ233420
034300                    TO "abcdefghijklmnopqrstuvwxyz"               BZ233430
034400              IF   WS-Out-Len < 30                                BZ233440
034500                   ADD  1  TO  WS-Out-Len                         BZ233450
034600                   MOVE WS-Char TO WS-Out-Char (WS-Out-Len)       BZ233460
034700              END-IF                                              BZ233470
034800              MOVE  "N"  TO  WS-Prev-Was-Low                      BZ233480
034900     ELSE                                                         BZ233490
035000     IF       WS-Char = "a" OR "b" OR "c" OR "d" OR "e" OR "f"    BZ233500
035100           OR WS-Char = "g" OR "h" OR "i" OR "j" OR "k" OR "l"    BZ233510
035200           OR WS-Char = "m" OR "n" OR "o" OR "p" OR "q" OR "r"    BZ233520
035300           OR WS-Char = "s" OR "t" OR "u" OR "v" OR "w" OR "x"    BZ233530
035400           OR WS-Char = "y" OR "z"                                BZ233540
035500           OR WS-Char = "0" OR "1" OR "2" OR "3" OR "4" OR "5"    BZ233550
035600           OR WS-Char = "6" OR "7" OR "8" OR "9" OR "_"           BZ233560
035700              IF   WS-Out-Len < 30                                BZ233570
035800                   ADD  1  TO  WS-Out-Len                         BZ233580
035900                   MOVE WS-Char TO WS-Out-Char (WS-Out-Len)       BZ233590
036000                   MOVE "Y" TO WS-Prev-Was-Low                    BZ233600
036100              END-IF                                              BZ233610
036200     END-IF END-IF.                                               BZ233620
036300*                                                                 BZ233630
036400 B230-FOLD-STEP-EXIT.                                             BZ233640
036500     EXIT.                                                        BZ233650
036600*                                                                 BZ233660
