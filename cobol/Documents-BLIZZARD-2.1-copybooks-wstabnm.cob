000100* *******************************************                     WSTN0010
000200*                                           *                     WSTN0020
000300*   Linkage Area For Table Name Normalizer    *                   WSTN0030
000400*     Shared between bz100 and bz230.         *                   WSTN0040
000500* *******************************************                     WSTN0060
000600*                                                                 WSTN0070
000700*  12/02/26 jrm - Created.                                        WSTN0080
000800*                                                                 WSTN0090
000900 01  BZ-Table-Name-Area.                                          WSTN0100
001000     03  Tn-Group-Name         pic x(30).                         WSTN0110
001100*                                 Input - raw group element name. WSTN0120
001200     03  Tn-Table-Name         pic x(30).                         WSTN0130
001300*                                 Output - canonical table name.  WSTN0140
001400     03  filler                pic x(4).                          WSTN0150
